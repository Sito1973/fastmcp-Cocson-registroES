000010*****************************************************************
000020*    PUNCHREC.CPY
000030*    CLOCK-PUNCH RECORD LAYOUT -- ONE ENTRADA OR SALIDA EVENT    *
000040*    PER EMPLOYEE, AS READ FROM THE PUNCHES FILE.                *
000050*****************************************************************
000060*    MAINTENANCE HISTORY.                                       *
000070*    1989-03-14  RCM  ORIGINAL LAYOUT, TIME-CLOCK CONVERSION.    *
000080*    1994-11-02  LFG  ADDED HH/MM/SS REDEFINES OF PUNCH-TIME.    *
000090*    1999-01-08  JHQ  Y2K -- CONFIRMED PUNCH-DATE CARRIES FULL   *
000100*                     4-DIGIT CENTURY, NO WINDOWING NEEDED.      *
000105*    2013-07-15  TCK  WO-5412 DROPPED THE TRAILING GROWTH        *
000106*                     FILLER WO-4471 ADDED -- THIS RECORD IS     *
000107*                     THE TIME-CLOCK VENDOR'S OWN EXCHANGE       *
000108*                     FORMAT, NOT OURS TO GROW; A 53-BYTE        *
000109*                     RECORD WAS QUIETLY MISREADING THE NEXT     *
000110*                     PUNCH'S EMPLOYEE-ID OFF BY ONE BYTE.       *
000120*****************************************************************
000130 01  PUNCH-RECORD.
000140     05  PUNCH-EMPLOYEE-ID             PIC 9(06).
000150     05  PUNCH-EMPLOYEE-NAME           PIC X(25).
000160     05  PUNCH-DATE                    PIC 9(08).
000170     05  PUNCH-DATE-R REDEFINES PUNCH-DATE.
000180         10  PUNCH-DATE-CCYY           PIC 9(04).
000190         10  PUNCH-DATE-MM             PIC 9(02).
000200         10  PUNCH-DATE-DD             PIC 9(02).
000210     05  PUNCH-TYPE                    PIC X(07).
000220         88  PUNCH-TYPE-ENTRADA            VALUE 'ENTRADA'.
000230         88  PUNCH-TYPE-SALIDA             VALUE 'SALIDA '.
000240     05  PUNCH-TIME                    PIC 9(06).
000250     05  PUNCH-TIME-R REDEFINES PUNCH-TIME.
000260         10  PUNCH-TIME-HH             PIC 9(02).
000270         10  PUNCH-TIME-MM             PIC 9(02).
000280         10  PUNCH-TIME-SS             PIC 9(02).
