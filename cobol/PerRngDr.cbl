000010*****************************************************************
000020 IDENTIFICATION DIVISION.
000030*****************************************************************
000040 PROGRAM-ID.       PerRngDr.
000050 AUTHOR.           R C MORALES.
000060 INSTALLATION.     PAYROLL AND TIME-CONTROL SYSTEMS.
000070 DATE-WRITTEN.     1989-03-14.
000080 DATE-COMPILED.    1989-03-14.
000090 SECURITY.         UNCLASSIFIED -- PAYROLL SUPPORT UTILITY.
000100*****************************************************************
000110*    PERRNGDR -- PERIOD-RANGE CALCULATOR, OPERATOR CONSOLE.      *
000120*    THIN DRIVER AROUND PERRANGE.  PROMPTS THE OPERATOR FOR A    *
000130*    PERIOD TYPE AND REFERENCE DATE, LOADS PR-PARM-AREA, CALLS   *
000140*    'PERRANGE', AND DISPLAYS THE RANGE PERRANGE COMPUTED.  NO   *
000150*    RANGE ARITHMETIC LIVES HERE -- THAT IS ALL IN PERRANGE SO   *
000160*    REPORT PROGRAMS CAN CALL IT WITHOUT A TERMINAL ATTACHED.    *
000170*    OPERATOR MAY REPEAT LOOKUPS UNTIL ANSWERING N TO THE        *
000180*    "ANOTHER" PROMPT.                                           *
000190*****************************************************************
000200*    MAINTENANCE HISTORY.                                       *
000210*    1989-03-14  RCM  ORIGINAL PROGRAM.  OPERATOR ACCEPT/DISPLAY *
000220*                     CALENDAR SCREEN -- AT THIS POINT THE       *
000230*                     SCREEN AND THE RANGE ARITHMETIC WERE ONE   *
000240*                     PROGRAM, PERRANGE ITSELF.  WEEK AND MONTH  *
000250*                     RANGES ONLY.                               *
000260*    1991-08-05  RCM  WO-1182 ADDED THE QUINCENA PROMPT AND      *
000270*                     DISPLAY FOR THE SEMI-MONTHLY PAYROLL       *
000280*                     CYCLE.                                     *
000290*    1999-01-08  JHQ  Y2K -- REFERENCE-YEAR PROMPT CONFIRMED     *
000300*                     4-DIGIT ENTRY, NO CENTURY WINDOWING.       *
000310*    2006-09-11  TCK  WO-4471 ADDED THE UPSI-0 TRACE SWITCH SO   *
000320*                     OPERATIONS CAN ECHO THE INTERMEDIATE       *
000330*                     DAY-OF-WEEK VALUE WHILE CHASING A BAD      *
000340*                     SUNDAY FLAG ON THE REGISTER.               *
000350*    2011-04-18  DLR  WO-5115 CARVED OUT OF PERRANGE AND MADE    *
000360*                     ITS OWN PROGRAM WHEN PERRANGE WAS REWORKED *
000370*                     INTO A LINKAGE-SECTION SUBROUTINE -- THE   *
000380*                     PROMPTS AND THE TRACE SWITCH MOVED HERE    *
000390*                     UNCHANGED; THIS PROGRAM NOW CALLS          *
000400*                     'PERRANGE' FOR THE ACTUAL ARITHMETIC.      *
000410*    2013-06-02  TCK  WO-5390 ADDED THE REFERENCE-DAY-OF-WEEK    *
000420*                     NAME TO THE DISPLAYED RESULT, USING THE    *
000430*                     PR-DOW-NAME PERRANGE NOW RETURNS, AND      *
000440*                     LET THE OPERATOR REPEAT LOOKUPS INSTEAD    *
000450*                     OF RE-RUNNING THE JOB FOR EACH ONE.        *
000460*****************************************************************
000470 ENVIRONMENT DIVISION.
000480 CONFIGURATION SECTION.
000490 SOURCE-COMPUTER.      IBM-370.
000500 OBJECT-COMPUTER.      IBM-370.
000510 SPECIAL-NAMES.
000520     C01                       IS TOP-OF-FORM
000530     UPSI-0                    IS TRACE-SWITCH
000540         ON STATUS IS TRACE-SWITCH-ON
000550         OFF STATUS IS TRACE-SWITCH-OFF
000560     CLASS WEEKDAY-LETTER      IS 'W' 'M' 'Q'.
000570*
000580 DATA DIVISION.
000590 WORKING-STORAGE SECTION.
000600 COPY PRPARMS.
000610*
000620*    WS-RUN-COUNT TALLIES HOW MANY LOOKUPS THE OPERATOR RAN THIS
000630*    SESSION -- ECHOED IN THE SIGN-OFF MESSAGE AT MAIN-PARAGRAPH
000640*    SO A SHIFT SUPERVISOR CAN TELL AT A GLANCE WHETHER A RUN WAS
000650*    A QUICK ONE-OFF OR A LONG REPEAT SESSION.  WS-MORE-SWITCH IS
000660*    THE "ANOTHER LOOKUP" ANSWER -- ANY VALUE BUT Y/y STOPS THE
000670*    LOOP, SAME AS EVERY OTHER ACCEPT-DRIVEN LOOP IN THIS SHOP.
000680 77  WS-RUN-COUNT                 PIC S9(04) COMP VALUE ZERO.
000690 77  WS-MORE-SWITCH               PIC X(01) VALUE 'Y'.
000700    88  WS-MORE-IS-NO                VALUE 'N' 'n'.
000710*
000720*    ONE OPERATOR REQUEST -- PERIOD TYPE LETTER, A REFERENCE YEAR/
000730*    MONTH/DAY FOR WEEK OR MONTH TYPE, OR A REFERENCE YEAR/MONTH/
000740*    QUINCENA NUMBER FOR QUINCENA TYPE.  LOADED STRAIGHT INTO
000750*    PR-PARM-AREA BELOW AND HANDED TO 'PERRANGE' -- NOTHING HERE
000760*    IS VALIDATED BEYOND THE WEEKDAY-LETTER CLASS TEST PERRANGE
000770*    ITSELF RUNS ON PR-PERIOD-TYPE.
000780 01  WS-REQUEST-FIELDS.
000790     05  WS-PERIOD-TYPE            PIC X(01) VALUE SPACE.
000800         88  WS-PERIOD-IS-WEEK         VALUE 'W'.
000810         88  WS-PERIOD-IS-MONTH        VALUE 'M'.
000820         88  WS-PERIOD-IS-QUINCENA     VALUE 'Q'.
000830     05  WS-REQ-YEAR               PIC 9(04) VALUE ZEROES.
000840     05  WS-REQ-MONTH              PIC 9(02) VALUE ZEROES.
000850     05  WS-REQ-DAY                PIC 9(02) VALUE ZEROES.
000860     05  WS-REQ-QUINCENA           PIC 9(01) VALUE ZEROES.
000870         88  WS-REQ-QUINC-FIRST        VALUE 1.
000880         88  WS-REQ-QUINC-SECOND       VALUE 2.
000890     05  FILLER                    PIC X(01) VALUE SPACE.
000900 01  WS-REQUEST-FIELDS-R REDEFINES WS-REQUEST-FIELDS.
000910*    NUMERIC ECHO OF THE REQUEST, FOR THE TRACE DISPLAY BELOW.
000920     05  FILLER                    PIC X(01).
000930     05  WS-REQ-DATE-NUM           PIC 9(08).
000940     05  FILLER                    PIC X(02).
000950*
000960*    WS-DOW-ECHO HOLDS A DISPLAYABLE COPY OF THE DAY-OF-WEEK
000970*    PERRANGE RETURNED, SOLELY FOR THE TRACE LINE 3000 WRITES
000980*    WHEN UPSI-0 IS ON -- THE REAL VALUES LIVE IN PR-PARM-AREA
000990*    AND ARE NOT TOUCHED AGAIN AFTER THIS MOVE.
001000 01  WS-DOW-ECHO.
001010     05  WS-DOW-MON0-ECHO          PIC 9(01) VALUE ZERO.
001020     05  WS-DOW-NAME-ECHO          PIC A(09) VALUE SPACES.
001030     05  FILLER                    PIC X(01) VALUE SPACE.
001040 01  WS-DOW-ECHO-R REDEFINES WS-DOW-ECHO.
001050     05  WS-DOW-ECHO-ALL           PIC X(10).
001060     05  FILLER                    PIC X(01).
001070*
001080*    WS-EDITED-OUTPUT BRACKETS THE START AND END DATES PERRANGE
001090*    RETURNED -- [CCYY/MM/DD] EACH -- FOR THE TWO DISPLAY
001100*    STATEMENTS IN 3000-BEGIN-SHOW-RESULT.  THE -R REDEFINES
001110*    BELOW EXISTS ONLY SO A FUTURE SCREEN COULD MOVE THE WHOLE
001120*    BRACKETED STRING AS ONE FIELD; NOTHING USES IT TODAY.
001130 01  WS-EDITED-OUTPUT.
001140     05  WS-EO-START.
001150         10  FILLER                PIC X(01) VALUE '['.
001160         10  WS-EO-START-YEAR      PIC 9(04).
001170         10  FILLER                PIC X(01) VALUE '/'.
001180         10  WS-EO-START-MONTH     PIC 9(02).
001190         10  FILLER                PIC X(01) VALUE '/'.
001200         10  WS-EO-START-DAY       PIC 9(02).
001210         10  FILLER                PIC X(01) VALUE ']'.
001220     05  WS-EO-END.
001230         10  FILLER                PIC X(01) VALUE '['.
001240         10  WS-EO-END-YEAR        PIC 9(04).
001250         10  FILLER                PIC X(01) VALUE '/'.
001260         10  WS-EO-END-MONTH       PIC 9(02).
001270         10  FILLER                PIC X(01) VALUE '/'.
001280         10  WS-EO-END-DAY         PIC 9(02).
001290         10  FILLER                PIC X(01) VALUE ']'.
001300     05  FILLER                    PIC X(01) VALUE SPACE.
001310 01  WS-EDITED-OUTPUT-R REDEFINES WS-EDITED-OUTPUT.
001320     05  WS-EO-START-NUM           PIC X(12).
001330     05  WS-EO-END-NUM             PIC X(12).
001340     05  FILLER                    PIC X(01).
001350*
001360 PROCEDURE DIVISION.
001370*    DRIVES THE OPERATOR LOOP -- ONE LOOKUP PER PASS THROUGH
001380*    1500, REPEATED UNTIL THE OPERATOR DECLINES THE "ANOTHER
001390*    LOOKUP" PROMPT.  NO BUSINESS ARITHMETIC LIVES IN THIS
001400*    PARAGRAPH OR ANY OTHER BELOW IT -- THAT IS ALL IN PERRANGE.
001410 MAIN-PARAGRAPH.
001420     PERFORM 1500-BEGIN-ONE-REQUEST
001430        THRU 1500-END-ONE-REQUEST
001440       UNTIL WS-MORE-IS-NO
001450
001460     DISPLAY SPACE
001470     DISPLAY 'PERRNGDR COMPLETE -- ' WS-RUN-COUNT ' DONE.'
001480     STOP RUN.
001490*
001500*    ONE LOOKUP, START TO FINISH -- PROMPTS, LOADS PR-PARM-AREA,
001510*    CALLS 'PERRANGE', AND EITHER REPORTS A BAD PERIOD TYPE OR
001520*    SHOWS THE RESULT.  PR-REQUEST-BAD-TYPE IS PR-RETURN-CODE
001530*    EQUAL 99, SET BY PERRANGE'S OWN CLASS TEST, NOT RECHECKED
001540*    HERE.
001550 1500-BEGIN-ONE-REQUEST.
001560     DISPLAY SPACE
001570     DISPLAY '+===+ PERIOD-RANGE CALCULATOR +===+'
001580
001590     PERFORM 1000-BEGIN-ACCEPT-REQUEST
001600        THRU 1000-END-ACCEPT-REQUEST
001610
001620     MOVE WS-PERIOD-TYPE            TO PR-PERIOD-TYPE
001630     MOVE WS-REQ-YEAR               TO PR-REQ-YEAR
001640     MOVE WS-REQ-MONTH              TO PR-REQ-MONTH
001650     MOVE WS-REQ-DAY                TO PR-REQ-DAY
001660     MOVE WS-REQ-QUINCENA           TO PR-REQ-QUINCENA
001670
001680     CALL 'PERRANGE' USING PR-PARM-AREA
001690     ADD  1                         TO WS-RUN-COUNT
001700
001710     IF PR-REQUEST-BAD-TYPE
001720        DISPLAY 'INVALID PERIOD TYPE -- W, M OR Q ONLY'
001730     ELSE
001740        PERFORM 3000-BEGIN-SHOW-RESULT
001750           THRU 3000-END-SHOW-RESULT.
001760
001770     DISPLAY 'ANOTHER LOOKUP (Y/N)? ' WITH NO ADVANCING
001780     ACCEPT WS-MORE-SWITCH.
001790 1500-END-ONE-REQUEST.
001800     EXIT.
001810*
001820*    PROMPTS FOR THE PERIOD TYPE AND REFERENCE DATE.  QUINCENA
001830*    TYPE ASKS FOR A QUINCENA NUMBER INSTEAD OF A DAY-OF-MONTH --
001840*    WO-1182 ADDED THAT BRANCH WHEN THE SEMI-MONTHLY CYCLE WAS
001850*    FOLDED IN.  NO EDITING OF THE OPERATOR'S ENTRY HAPPENS
001860*    HERE; A BAD PERIOD TYPE SURFACES AS PR-RETURN-CODE 99 BACK
001870*    IN 1500.
001880 1000-BEGIN-ACCEPT-REQUEST.
001890     DISPLAY 'PERIOD TYPE (W-WEEK M-MONTH Q-QUINCENA): '
001900             WITH NO ADVANCING
001910     ACCEPT WS-PERIOD-TYPE
001920     DISPLAY 'REFERENCE YEAR  (CCYY) : ' WITH NO ADVANCING
001930     ACCEPT WS-REQ-YEAR
001940     DISPLAY 'REFERENCE MONTH (01-12): ' WITH NO ADVANCING
001950     ACCEPT WS-REQ-MONTH
001960     IF WS-PERIOD-IS-QUINCENA
001970        DISPLAY 'QUINCENA NUMBER (1 OR 2): ' WITH NO ADVANCING
001980        ACCEPT WS-REQ-QUINCENA
001990     ELSE
002000        DISPLAY 'REFERENCE DAY   (01-31): ' WITH NO ADVANCING
002010        ACCEPT WS-REQ-DAY.
002020 1000-END-ACCEPT-REQUEST.
002030     EXIT.
002040*
002050*    FORMATS AND DISPLAYS THE RANGE PERRANGE RETURNED, PLUS THE
002060*    REFERENCE DATE'S WEEKDAY NAME.  THE TRACE LINE BELOW ONLY
002070*    FIRES WHEN OPERATIONS HAS UPSI-0 SET ON THE RUN JCL --
002080*    WO-4471 ADDED IT FOR CHASING A BAD SUNDAY FLAG WITHOUT
002090*    PUTTING THE RAW MONDAY=0 NUMBER IN FRONT OF EVERY OPERATOR.
002100 3000-BEGIN-SHOW-RESULT.
002110     MOVE PR-RS-YEAR                TO WS-EO-START-YEAR
002120     MOVE PR-RS-MONTH               TO WS-EO-START-MONTH
002130     MOVE PR-RS-DAY                 TO WS-EO-START-DAY
002140     MOVE PR-RE-YEAR                TO WS-EO-END-YEAR
002150     MOVE PR-RE-MONTH               TO WS-EO-END-MONTH
002160     MOVE PR-RE-DAY                 TO WS-EO-END-DAY
002170     MOVE PR-DOW-MON0               TO WS-DOW-MON0-ECHO
002180     MOVE PR-DOW-NAME               TO WS-DOW-NAME-ECHO
002190
002200     DISPLAY SPACE
002210     DISPLAY 'PERIOD START : ' WS-EO-START
002220     DISPLAY 'PERIOD END   : ' WS-EO-END
002230     DISPLAY 'REFERENCE DAY WAS A ' WS-DOW-NAME-ECHO
002240
002250     IF TRACE-SWITCH-ON
002260        DISPLAY 'TRACE: DAY-OF-WEEK OF REFERENCE DATE WAS '
002270                WS-DOW-MON0-ECHO ' (MONDAY=0).'.
002280 3000-END-SHOW-RESULT.
002290     EXIT.
002300*
002310 END PROGRAM PerRngDr.
