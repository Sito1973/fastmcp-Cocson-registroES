000010*****************************************************************
000020*    PRPARMS.CPY
000030*    PERIOD-RANGE CALL PARAMETER AREA -- SHARED BY PERRANGE AND
000040*    ANY PROGRAM THAT CALLS IT.  CALLER LOADS THE REQUEST FIELDS
000050*    AND CALLS 'PERRANGE'; ON RETURN THE RESULT FIELDS AND
000060*    RETURN-CODE ARE SET.  NO FIELD NUMBERING CHANGES WITHOUT
000070*    RECOMPILING EVERY CALLER -- KEEP THIS LAYOUT FROZEN.
000080*****************************************************************
000090*    MAINTENANCE HISTORY.
000100*    2011-04-18  DLR  WO-5115 ORIGINAL LAYOUT.  SPLIT OUT OF
000110*                     PERRANGE'S WORKING-STORAGE SO HRSPAYRP AND
000120*                     PERRNGDR CAN SHARE ONE CALL INTERFACE.
000130*****************************************************************
000140 01  PR-PARM-AREA.
000150     05  PR-PERIOD-TYPE                PIC X(01).
000160         88  PR-PERIOD-IS-WEEK             VALUE 'W'.
000170         88  PR-PERIOD-IS-MONTH            VALUE 'M'.
000180         88  PR-PERIOD-IS-QUINCENA         VALUE 'Q'.
000190     05  PR-REQ-YEAR                   PIC 9(04).
000200     05  PR-REQ-MONTH                  PIC 9(02).
000210     05  PR-REQ-DAY                    PIC 9(02).
000220     05  PR-REQ-QUINCENA               PIC 9(01).
000230         88  PR-REQ-QUINC-FIRST            VALUE 1.
000240         88  PR-REQ-QUINC-SECOND           VALUE 2.
000250     05  PR-RETURN-CODE                PIC 9(02).
000260         88  PR-REQUEST-OK                 VALUE 0.
000270         88  PR-REQUEST-BAD-TYPE           VALUE 99.
000280     05  PR-DOW-MON0                   PIC 9(01).
000290         88  PR-DOW-IS-SUNDAY              VALUE 6.
000300     05  PR-DOW-NAME                   PIC A(09).
000310     05  PR-RANGE-RESULT.
000320         10  PR-RANGE-START.
000330             15  PR-RS-YEAR            PIC 9(04).
000340             15  PR-RS-MONTH           PIC 9(02).
000350             15  PR-RS-DAY             PIC 9(02).
000360         10  PR-RANGE-END.
000370             15  PR-RE-YEAR            PIC 9(04).
000380             15  PR-RE-MONTH           PIC 9(02).
000390             15  PR-RE-DAY             PIC 9(02).
000400     05  PR-RANGE-RESULT-R REDEFINES PR-RANGE-RESULT.
000410         10  PR-RANGE-START-NUM        PIC 9(08).
000420         10  PR-RANGE-END-NUM          PIC 9(08).
000430     05  FILLER                        PIC X(01).
