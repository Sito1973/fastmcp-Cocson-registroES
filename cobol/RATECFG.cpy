000010*****************************************************************
000020*    RATECFG.CPY
000030*    HOURLY-RATE CONFIGURATION RECORD -- ONE PER EMPLOYEE, AS    *
000040*    READ FROM THE RATES FILE.  A MISSING RATE ARRIVES AS LOW   *
000050*    OR SPACE-FILLED AND IS TREATED AS ZERO BY THE LOADER.       *
000060*****************************************************************
000070*    MAINTENANCE HISTORY.                                       *
000080*    1990-06-02  RCM  ORIGINAL LAYOUT FOR HOURLY-RATE MASTER.    *
000090*    1996-02-19  LFG  ADDED OCCURS REDEFINES SO THE RATE LOOKUP  *
000100*                     PARAGRAPH CAN STEP THE THREE AMOUNTS.      *
000110*    1999-01-08  JHQ  Y2K REVIEW -- NO DATE FIELDS ON THIS       *
000120*                     RECORD, NO CHANGE REQUIRED.                *
000125*    2013-07-15  TCK  WO-5412 DROPPED THE TRAILING FILLER -- THIS*
000126*                     RECORD IS THE 33-BYTE LAYOUT PAYROLL       *
000127*                     SUPPLIES TO THE RATES FEED; THE EXTRA BYTE *
000128*                     WAS SHIFTING EVERY RECORD AFTER THE FIRST  *
000129*                     ONE READ OFF A SHORT LAST LINE.            *
000130*****************************************************************
000140 01  RATE-RECORD.
000150     05  RATE-EMPLOYEE-ID              PIC 9(06).
000160     05  RATE-AMOUNTS.
000170         10  RATE-ORDINARY             PIC 9(07)V99.
000180         10  RATE-EXTRA-DAY            PIC 9(07)V99.
000190         10  RATE-EXTRA-NIGHT          PIC 9(07)V99.
000200     05  RATE-AMOUNTS-R REDEFINES RATE-AMOUNTS.
000210         10  RATE-AMOUNT-OCC           PIC 9(07)V99
000220                                 OCCURS 3 TIMES.
