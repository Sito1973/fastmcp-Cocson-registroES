000010*****************************************************************
000020 IDENTIFICATION DIVISION.
000030*****************************************************************
000040 PROGRAM-ID.       PerRange.
000050 AUTHOR.           R C MORALES.
000060 INSTALLATION.     PAYROLL AND TIME-CONTROL SYSTEMS.
000070 DATE-WRITTEN.     1989-03-14.
000080 DATE-COMPILED.    1989-03-14.
000090 SECURITY.         UNCLASSIFIED -- PAYROLL SUPPORT UTILITY.
000100*****************************************************************
000110*    PERRANGE -- PERIOD-RANGE CALCULATOR.                       *
000120*    LINKAGE-SECTION SUBROUTINE.  GIVEN A PERIOD TYPE AND A      *
000130*    REFERENCE DATE IN PR-PARM-AREA, RETURNS THE INCLUSIVE       *
000140*    START/END DATES OF THE WEEK, CALENDAR MONTH, OR FORTNIGHT   *
000150*    (QUINCENA) THAT CONTAINS IT, PLUS THE REFERENCE DATE'S      *
000160*    DAY-OF-WEEK, SO HRSPAYRP AND ANY REPORT EXTRACT CAN SELECT  *
000170*    WHICH DAYS OF PUNCHES BELONG TO A GIVEN PERIOD.  NO FILES,  *
000180*    NO CONSOLE I/O -- CALL 'PERRANGE' USING PR-PARM-AREA.  THE  *
000190*    OPERATOR-FACING WRAPPER LIVES IN PERRNGDR.                  *
000200*****************************************************************
000210*    MAINTENANCE HISTORY.                                       *
000220*    1989-03-14  RCM  ORIGINAL PROGRAM.  WEEK AND MONTH RANGES   *
000230*                     ONLY, DAY-OF-WEEK BY ZELLER'S RULE.        *
000240*    1991-08-05  RCM  ADDED QUINCENA (FORTNIGHT) RANGE FOR THE   *
000250*                     SEMI-MONTHLY PAYROLL CYCLE.   WO-1182.     *
000260*    1994-11-02  LFG  REPLACED HAND-CODED MONTH-END TABLE WITH   *
000270*                     THE LEAP-YEAR-CHECKED OCCURS TABLE USED    *
000280*                     IN DAYSELAP, SO FEBRUARY IS RIGHT.         *
000290*    1996-02-19  LFG  ADDED STEP-DATE-FORWARD/BACKWARD SO WEEK   *
000300*                     RANGES CROSSING A MONTH OR YEAR BOUNDARY   *
000310*                     COMPUTE CORRECTLY.  WO-1340.               *
000320*    1999-01-08  JHQ  Y2K -- ALL YEAR FIELDS CONFIRMED 4-DIGIT,  *
000330*                     NO WINDOWING LOGIC REQUIRED.               *
000340*    2001-05-30  TCK  WO-3012 CORRECTED DAY-OF-WEEK MAPPING TO   *
000350*                     MONDAY=0 PER TIME-AND-ATTENDANCE STANDARD. *
000360*    2006-09-11  TCK  WO-4471 ADDED UPSI-0 TRACE SWITCH FOR      *
000370*                     OPERATIONS TO ECHO INTERMEDIATE DATES.     *
000380*    2011-04-18  DLR  WO-5115 REWORKED AS A LINKAGE-SECTION      *
000390*                     SUBROUTINE -- PARAMETERS MOVE IN/OUT VIA   *
000400*                     PR-PARM-AREA (COPY PRPARMS) INSTEAD OF     *
000410*                     OPERATOR ACCEPT/DISPLAY.  DROPPED THE      *
000420*                     UPSI-0 TRACE SWITCH AND ALL CONSOLE I/O;   *
000430*                     THE OPERATOR SCREEN MOVED TO THE NEW       *
000440*                     PERRNGDR PROGRAM, WHICH CALLS THIS ONE.    *
000450*                     ADDED PR-DOW-MON0/PR-DOW-NAME SO A CALLER  *
000460*                     GETS THE WEEKDAY WITHOUT ITS OWN COPY OF   *
000470*                     ZELLER'S CONGRUENCE.  RENUMBERED THE DAY-  *
000480*                     NAME TABLE TO MONDAY=0 TO MATCH.           *
000490*    2013-07-15  TCK  WO-5412 THE 2*MONTH TERM WAS DROPPED FROM  *
000500*                     2000-BEGIN-GET-DAY-OF-WEEK DURING THE      *
000510*                     WO-5115 REWORK -- EVERY REFERENCE DATE     *
000520*                     EXCEPT A HANDFUL CAME BACK THE WRONG DAY.  *
000530*                     RESTORED THE TERM.  AUDIT TURNED THIS UP   *
000540*                     CROSS-CHECKING PR-DOW-NAME AGAINST A DESK  *
000550*                     CALENDAR FOR A WEEK OF PUNCH RECORDS.      *
000560*****************************************************************
000570 ENVIRONMENT DIVISION.
000580 CONFIGURATION SECTION.
000590 SOURCE-COMPUTER.      IBM-370.
000600 OBJECT-COMPUTER.      IBM-370.
000610 SPECIAL-NAMES.
000620     C01                       IS TOP-OF-FORM
000630     CLASS WEEKDAY-LETTER      IS 'W' 'M' 'Q'.
000640*
000650 DATA DIVISION.
000660 WORKING-STORAGE SECTION.
000670*    LITERALS USED THROUGHOUT THE ZELLER, LEAP-YEAR AND QUINCENA
000680*    ARITHMETIC BELOW, PULLED OUT TO 77/05 CONSTANTS PER SHOP
000690*    HABIT RATHER THAN CODED AS BARE NUMBERS IN EVERY COMPUTE --
000700*    WS-CTE-02 WAS ADDED BY WO-5412, THE REST DATE TO THE 1989
000710*    ORIGINAL AND THE WO-1182 QUINCENA ADD.
000720 01  WS-PROGRAM-CONSTANTS.
000730     05  WS-CTE-01                 PIC 9(01) VALUE 1.
000740     05  WS-CTE-02                 PIC 9(01) VALUE 2.
000750     05  WS-CTE-04                 PIC 9(01) VALUE 4.
000760     05  WS-CTE-05                 PIC 9(01) VALUE 5.
000770     05  WS-CTE-07                 PIC 9(01) VALUE 7.
000780     05  WS-CTE-12                 PIC 9(02) VALUE 12.
000790     05  WS-CTE-13                 PIC 9(02) VALUE 13.
000800     05  WS-CTE-15                 PIC 9(02) VALUE 15.
000810     05  WS-CTE-16                 PIC 9(02) VALUE 16.
000820     05  WS-CTE-100                PIC 9(03) VALUE 100.
000830     05  WS-CTE-400                PIC 9(03) VALUE 400.
000840     05  FILLER                    PIC X(01) VALUE SPACE.
000850*
000860*    THE DATE UNDER CONSTRUCTION -- EVERY RANGE PARAGRAPH AND
000870*    BOTH STEP-DATE PARAGRAPHS LOAD A CCYY/MM/DD INTO THIS GROUP,
000880*    WALK OR CLASSIFY IT, AND MOVE THE RESULT BACK OUT TO
000890*    PR-PARM-AREA.  THE -R REDEFINES GIVES THE NUMERIC-ECHO VIEW
000900*    A TRACE DISPLAY WOULD WANT, THOUGH THIS PROGRAM HAS NO
000910*    CONSOLE I/O OF ITS OWN TO USE IT -- IT IS CARRIED OVER FROM
000920*    BEFORE THE WO-5115 SPLIT.
000930 01  WS-WORK-DATE.
000940     05  WS-WD-YEAR                PIC 9(04) VALUE ZEROES.
000950     05  WS-WD-MONTH               PIC 9(02) VALUE ZEROES.
000960     05  WS-WD-DAY                 PIC 9(02) VALUE ZEROES.
000970     05  FILLER                    PIC X(01) VALUE SPACE.
000980 01  WS-WORK-DATE-R REDEFINES WS-WORK-DATE.
000990     05  WS-WD-NUMERIC             PIC 9(08).
001000     05  FILLER                    PIC X(01).
001010*
001020*    DAY-NAME LOOKUP TABLE, MONDAY=0 THROUGH SUNDAY=6 TO MATCH
001030*    WS-DOW-MON0 -- RENUMBERED FROM THE ORIGINAL SATURDAY=0 FORM
001040*    BY WO-5115 SINCE THE OLD NUMBERING WAS NEVER ACTUALLY WIRED
001050*    TO A CALLER.  LOADED AS SEVEN FILLER GROUPS AND VIEWED AS AN
001060*    ASCENDING-KEY TABLE BELOW SO 2010 CAN SEARCH ALL IT.
001070 01  WS-DAY-NAMES-TABLES.
001080     03  FILLER.
001090         05  FILLER                PIC 9(01) VALUE ZERO.
001100         05  FILLER                PIC A(09) VALUE 'Monday'.
001110         05  FILLER                PIC X(01) VALUE SPACE.
001120     03  FILLER.
001130         05  FILLER                PIC 9(01) VALUE 1.
001140         05  FILLER                PIC A(09) VALUE 'Tuesday'.
001150         05  FILLER                PIC X(01) VALUE SPACE.
001160     03  FILLER.
001170         05  FILLER                PIC 9(01) VALUE 2.
001180         05  FILLER                PIC A(09) VALUE 'Wednesday'.
001190         05  FILLER                PIC X(01) VALUE SPACE.
001200     03  FILLER.
001210         05  FILLER                PIC 9(01) VALUE 3.
001220         05  FILLER                PIC A(09) VALUE 'Thursday'.
001230         05  FILLER                PIC X(01) VALUE SPACE.
001240     03  FILLER.
001250         05  FILLER                PIC 9(01) VALUE 4.
001260         05  FILLER                PIC A(09) VALUE 'Friday'.
001270         05  FILLER                PIC X(01) VALUE SPACE.
001280     03  FILLER.
001290         05  FILLER                PIC 9(01) VALUE 5.
001300         05  FILLER                PIC A(09) VALUE 'Saturday'.
001310         05  FILLER                PIC X(01) VALUE SPACE.
001320     03  FILLER.
001330         05  FILLER                PIC 9(01) VALUE 6.
001340         05  FILLER                PIC A(09) VALUE 'Sunday'.
001350         05  FILLER                PIC X(01) VALUE SPACE.
001360 01  WS-DAY-NAMES-TABLES-R REDEFINES WS-DAY-NAMES-TABLES.
001370     03  WS-DAY-NAMES-ARRAY        OCCURS 7 TIMES
001380                   ASCENDING KEY WS-DNA-NUMBER
001390                   INDEXED   BY IDX-DAY-NAMES-ARRAY.
001400         05  WS-DNA-NUMBER         PIC 9(01).
001410         05  WS-DNA-NAME           PIC A(09).
001420         05  FILLER                PIC X(01).
001430*
001440*    DAYS-PER-MONTH TABLE, JAN THROUGH DEC, LOADED AS ONE VALUE
001450*    CLAUSE SAME AS DAYSELAP DOES IT.  THE FEBRUARY ENTRY (INDEX
001460*    2) IS OVERWRITTEN BY 2050-BEGIN-LEAP-YEAR-CHECK EVERY TIME
001470*    IT RUNS, SO THE 28 CODED HERE IS ONLY THE STARTING VALUE.
001480 01  WS-MONTH-DAYS-DATA            VALUE
001490       '3128313031303131303130310'.
001500     05  WS-MONTH-DAYS-TBL         PIC 9(02) OCCURS 12 TIMES
001510                                   INDEXED BY IDX-MONTH-DAYS.
001520     05  FILLER                    PIC 9(01).
001530*
001540*    WORK FIELDS FOR 2000-BEGIN-GET-DAY-OF-WEEK.  WS-Z-YEAR AND
001550*    WS-Z-MONTH ARE THE ZELLER-ADJUSTED YEAR/MONTH (JAN/FEB
001560*    SHIFTED INTO THE PRIOR YEAR AS MONTHS 13/14) -- SEE THE
001570*    PARAGRAPH ITSELF FOR THE FORMULA.  WS-DOW-MON0 IS THE ONLY
001580*    FIELD A CALLING PARAGRAPH READS BACK OUT OF THIS GROUP.
001590 01  WS-ZELLER-WORK.
001600     05  WS-Z-YEAR                 PIC S9(04) COMP VALUE ZERO.
001610     05  WS-Z-MONTH                PIC S9(04) COMP VALUE ZERO.
001620     05  WS-Z-DAY-CALC             PIC S9(09) COMP VALUE ZERO.
001630     05  WS-Z-QUOTIENT             PIC S9(09) COMP VALUE ZERO.
001640     05  WS-Z-REMAINDER            PIC 9(01)      VALUE ZERO.
001650     05  WS-DOW-MON0               PIC 9(01)      VALUE ZERO.
001660         88  WS-DOW-IS-SUNDAY          VALUE 6.
001670     05  FILLER                    PIC X(01) VALUE SPACE.
001680*
001690*    LEAP-YEAR WORK FIELDS FOR 2050-BEGIN-LEAP-YEAR-CHECK --
001700*    SAME RESIDUE-OF-4/100/400 TEST DAYSELAP USES, CARRIED OVER
001710*    WHEN THE HAND-CODED MONTH-END TABLE WAS RETIRED IN 1994.
001720 01  WS-LEAP-YEAR-WORK.
001730     05  WS-LY-QUOT-04             PIC 9(04) COMP VALUE ZERO.
001740     05  WS-LY-RES-04              PIC 9(04) COMP VALUE ZERO.
001750     05  WS-LY-QUOT-100            PIC 9(04) COMP VALUE ZERO.
001760     05  WS-LY-RES-100             PIC 9(04) COMP VALUE ZERO.
001770     05  WS-LY-QUOT-400            PIC 9(04) COMP VALUE ZERO.
001780     05  WS-LY-RES-400             PIC 9(04) COMP VALUE ZERO.
001790     05  WS-FEB-DAYS               PIC 9(02) VALUE 28.
001800         88  WS-FEB-IS-LEAP            VALUE 29.
001810     05  FILLER                    PIC X(01) VALUE SPACE.
001820*    ALTERNATE VIEW OF THE 4/100/400 RESIDUE CHECK AS A 3-PAIR
001830*    TABLE -- LEFT IN FOR WHOEVER GENERALIZES 2050 TO A LOOP.
001840 01  WS-LEAP-YEAR-WORK-R REDEFINES WS-LEAP-YEAR-WORK.
001850     05  WS-LY-RESIDUE-PAIR        OCCURS 3 TIMES.
001860         10  WS-LY-QUOT            PIC 9(04) COMP.
001870         10  WS-LY-RES             PIC 9(04) COMP.
001880     05  FILLER                    PIC X(03).
001890*
001900*    WS-DAY-DELTA IS THE SIGNED DAY COUNT 2500 WALKS WS-WORK-DATE
001910*    THROUGH, ONE DAY AT A TIME, VIA 2510 (FORWARD) OR 2520
001920*    (BACKWARD).  ZERO MEANS THE WALK IS DONE -- WO-1340 ADDED
001930*    THIS SO WEEK RANGES THAT CROSS A MONTH OR YEAR BOUNDARY
001940*    COME OUT RIGHT.
001950 01  WS-STEP-WORK.
001960     05  WS-DAY-DELTA              PIC S9(04) COMP VALUE ZERO.
001970         88  WS-DELTA-DONE             VALUE ZERO.
001980     05  FILLER                    PIC X(01) VALUE SPACE.
001990*
002000 LINKAGE SECTION.
002010 COPY PRPARMS.
002020*
002030 PROCEDURE DIVISION USING PR-PARM-AREA.
002040*    EVERY CALL CLASSIFIES THE REFERENCE DATE'S DAY-OF-WEEK
002050*    FIRST, REGARDLESS OF PERIOD TYPE, SINCE PR-DOW-MON0 AND
002060*    PR-DOW-NAME ARE PART OF THE RETURNED RESULT EVEN WHEN THE
002070*    CALLER ONLY WANTS A RANGE.  PR-PERIOD-TYPE IS THEN CHECKED
002080*    AGAINST WEEKDAY-LETTER BEFORE BRANCHING -- AN INVALID TYPE
002090*    SKIPS ALL THREE RANGE PARAGRAPHS AND COMES BACK WITH
002100*    PR-RETURN-CODE 99.
002110 MAIN-PARAGRAPH.
002120     MOVE PR-REQ-YEAR               TO WS-WD-YEAR
002130     MOVE PR-REQ-MONTH              TO WS-WD-MONTH
002140     MOVE PR-REQ-DAY                TO WS-WD-DAY
002150
002160     PERFORM 2000-BEGIN-GET-DAY-OF-WEEK
002170        THRU 2000-END-GET-DAY-OF-WEEK
002180     MOVE WS-DOW-MON0               TO PR-DOW-MON0
002190
002200     PERFORM 2010-BEGIN-LOOKUP-DAY-NAME
002210        THRU 2010-END-LOOKUP-DAY-NAME
002220
002230     IF PR-PERIOD-TYPE IS NOT WEEKDAY-LETTER
002240        MOVE 99                     TO PR-RETURN-CODE
002250     ELSE
002260        MOVE 0                      TO PR-RETURN-CODE
002270        IF PR-PERIOD-IS-WEEK
002280           PERFORM 2100-BEGIN-WEEK-RANGE
002290              THRU 2100-END-WEEK-RANGE
002300        ELSE
002310           IF PR-PERIOD-IS-MONTH
002320              PERFORM 2200-BEGIN-MONTH-RANGE
002330                 THRU 2200-END-MONTH-RANGE
002340           ELSE
002350              PERFORM 2300-BEGIN-QUINCENA-RANGE
002360                 THRU 2300-END-QUINCENA-RANGE.
002370
002380     GOBACK.
002390*
002400 2000-BEGIN-GET-DAY-OF-WEEK.
002410*    ZELLER'S CONGRUENCE, GREGORIAN FORM -- WS-WORK-DATE CARRIES
002420*    THE DATE TO CLASSIFY.  RESULT IS LEFT IN WS-DOW-MON0,
002430*    MONDAY = 0 ... SUNDAY = 6, PER WO-3012 (THE OLD SATURDAY=0
002440*    FORM IS NOT USED HERE).
002450     MOVE WS-WD-YEAR               TO WS-Z-YEAR
002460     MOVE WS-WD-MONTH              TO WS-Z-MONTH
002470
002480     IF WS-Z-MONTH IS LESS THAN OR EQUAL TO 2
002490        ADD  WS-CTE-12             TO WS-Z-MONTH
002500        SUBTRACT WS-CTE-01         FROM WS-Z-YEAR
002510     END-IF
002520
002530*    WO-5412 -- THE 2*MONTH TERM WAS MISSING HERE, WHICH LEFT
002540*    WS-DOW-MON0 WRONG FOR MOST DATES.  RESTORED TO MATCH THE
002550*    CALENDAR.CBL FORMULA THIS PARAGRAPH WAS ADAPTED FROM.
002560     COMPUTE WS-Z-DAY-CALC =
002570            (WS-WD-DAY
002580           + WS-CTE-02 * WS-Z-MONTH
002590           + 3 * (WS-Z-MONTH + WS-CTE-01)
002600               / WS-CTE-05
002610           + WS-Z-YEAR
002620           + WS-Z-YEAR / WS-CTE-04
002630           - WS-Z-YEAR / WS-CTE-100
002640           + WS-Z-YEAR / WS-CTE-400
002650           + 2)
002660
002670     DIVIDE WS-Z-DAY-CALC BY WS-CTE-07
002680        GIVING WS-Z-QUOTIENT REMAINDER WS-Z-REMAINDER
002690
002700     COMPUTE WS-DOW-MON0 = WS-Z-REMAINDER + WS-CTE-05
002710     IF WS-DOW-MON0 IS GREATER THAN 6
002720        SUBTRACT WS-CTE-07         FROM WS-DOW-MON0.
002730 2000-END-GET-DAY-OF-WEEK.
002740     EXIT.
002750*
002760 2010-BEGIN-LOOKUP-DAY-NAME.
002770*    TRANSLATES WS-DOW-MON0 INTO ITS NAME FOR A CALLER THAT
002780*    WANTS TO DISPLAY IT.  TABLE IS MONDAY=0 ... SUNDAY=6,
002790*    RENUMBERED TO MATCH WS-DOW-MON0 BY WO-5115 -- IT USED TO
002800*    RUN SATURDAY=0 AND WAS NEVER WIRED TO ANYTHING.
002810     SET  IDX-DAY-NAMES-ARRAY      TO 1
002820     SEARCH ALL WS-DAY-NAMES-ARRAY
002830        AT END
002840           MOVE SPACES             TO PR-DOW-NAME
002850        WHEN WS-DNA-NUMBER (IDX-DAY-NAMES-ARRAY) = WS-DOW-MON0
002860           MOVE WS-DNA-NAME (IDX-DAY-NAMES-ARRAY)
002870                                   TO PR-DOW-NAME.
002880 2010-END-LOOKUP-DAY-NAME.
002890     EXIT.
002900*
002910 2050-BEGIN-LEAP-YEAR-CHECK.
002920*    RESIDUE-OF-4/100/400 TEST, SAME ARITHMETIC AS DAYSELAP'S
002930*    110000-BEGIN-DETERMINE-LEAP-YEAR.  SETS WS-FEB-DAYS AND
002940*    REFRESHES THE FEBRUARY ENTRY OF WS-MONTH-DAYS-TBL.
002950     DIVIDE WS-CTE-04    INTO WS-WD-YEAR
002960        GIVING WS-LY-QUOT-04  REMAINDER WS-LY-RES-04
002970
002980     DIVIDE WS-CTE-100   INTO WS-WD-YEAR
002990        GIVING WS-LY-QUOT-100 REMAINDER WS-LY-RES-100
003000
003010     DIVIDE WS-CTE-400   INTO WS-WD-YEAR
003020        GIVING WS-LY-QUOT-400 REMAINDER WS-LY-RES-400
003030
003040     IF (WS-LY-RES-04  IS EQUAL TO ZERO
003050     AND WS-LY-RES-100 IS NOT EQUAL TO ZERO)
003060      OR WS-LY-RES-400 IS EQUAL TO ZERO
003070        SET WS-FEB-IS-LEAP             TO TRUE
003080     ELSE
003090        MOVE 28                    TO WS-FEB-DAYS
003100     END-IF
003110
003120     SET IDX-MONTH-DAYS             TO 2
003130     MOVE WS-FEB-DAYS               TO WS-MONTH-DAYS-TBL
003140                                       (IDX-MONTH-DAYS).
003150 2050-END-LEAP-YEAR-CHECK.
003160     EXIT.
003170*
003180 2500-BEGIN-ADJUST-DATE-BY-DELTA.
003190*    WALKS WS-WORK-DATE FORWARD OR BACKWARD WS-DAY-DELTA DAYS,
003200*    CARRYING INTO THE MONTH AND YEAR AS NEEDED.  USED TO FIND
003210*    THE MONDAY AND SUNDAY THAT BRACKET A WEEK.
003220     IF WS-DAY-DELTA IS GREATER THAN ZERO
003230        PERFORM 2510-BEGIN-STEP-DATE-FORWARD
003240           THRU 2510-END-STEP-DATE-FORWARD
003250          UNTIL WS-DELTA-DONE
003260     ELSE
003270        IF WS-DAY-DELTA IS LESS THAN ZERO
003280           PERFORM 2520-BEGIN-STEP-DATE-BACKWARD
003290              THRU 2520-END-STEP-DATE-BACKWARD
003300             UNTIL WS-DELTA-DONE.
003310 2500-END-ADJUST-DATE-BY-DELTA.
003320     EXIT.
003330*
003340*    ADVANCES WS-WORK-DATE ONE CALENDAR DAY, CARRYING INTO THE
003350*    NEXT MONTH (AND YEAR) WHEN THE CURRENT MONTH RUNS OUT OF
003360*    DAYS.  RE-RUNS THE LEAP-YEAR CHECK EVERY CALL SINCE A
003370*    FORWARD WALK CAN CROSS INTO A DIFFERENT FEBRUARY.
003380 2510-BEGIN-STEP-DATE-FORWARD.
003390     PERFORM 2050-BEGIN-LEAP-YEAR-CHECK
003400        THRU 2050-END-LEAP-YEAR-CHECK
003410     SET IDX-MONTH-DAYS             TO WS-WD-MONTH
003420     ADD  WS-CTE-01                 TO WS-WD-DAY
003430     IF WS-WD-DAY IS GREATER THAN WS-MONTH-DAYS-TBL
003440                                       (IDX-MONTH-DAYS)
003450        MOVE WS-CTE-01              TO WS-WD-DAY
003460        ADD  WS-CTE-01              TO WS-WD-MONTH
003470        IF WS-WD-MONTH IS GREATER THAN WS-CTE-12
003480           MOVE WS-CTE-01           TO WS-WD-MONTH
003490           ADD  WS-CTE-01           TO WS-WD-YEAR
003500        END-IF
003510     END-IF
003520     SUBTRACT WS-CTE-01             FROM WS-DAY-DELTA.
003530 2510-END-STEP-DATE-FORWARD.
003540     EXIT.
003550*
003560*    MIRROR OF 2510 FOR A BACKWARD WALK -- STEPS INTO THE PRIOR
003570*    MONTH (AND YEAR) WHEN THE DAY GOES BELOW 1, USING THE PRIOR
003580*    MONTH'S OWN LAST DAY RATHER THAN A FIXED 30/31.
003590 2520-BEGIN-STEP-DATE-BACKWARD.
003600     SUBTRACT WS-CTE-01             FROM WS-WD-DAY
003610     IF WS-WD-DAY IS LESS THAN WS-CTE-01
003620        SUBTRACT WS-CTE-01          FROM WS-WD-MONTH
003630        IF WS-WD-MONTH IS LESS THAN WS-CTE-01
003640           MOVE WS-CTE-12           TO WS-WD-MONTH
003650           SUBTRACT WS-CTE-01       FROM WS-WD-YEAR
003660        END-IF
003670        PERFORM 2050-BEGIN-LEAP-YEAR-CHECK
003680           THRU 2050-END-LEAP-YEAR-CHECK
003690        SET IDX-MONTH-DAYS          TO WS-WD-MONTH
003700        MOVE WS-MONTH-DAYS-TBL (IDX-MONTH-DAYS) TO WS-WD-DAY
003710     END-IF
003720     ADD  WS-CTE-01                 TO WS-DAY-DELTA.
003730 2520-END-STEP-DATE-BACKWARD.
003740     EXIT.
003750*
003760 2100-BEGIN-WEEK-RANGE.
003770*    WEEK RANGE -- MONDAY ON OR BEFORE THE REFERENCE DATE
003780*    THROUGH THE SUNDAY THAT FOLLOWS IT, INCLUSIVE.
003790     MOVE PR-REQ-YEAR               TO WS-WD-YEAR
003800     MOVE PR-REQ-MONTH              TO WS-WD-MONTH
003810     MOVE PR-REQ-DAY                TO WS-WD-DAY
003820
003830     PERFORM 2000-BEGIN-GET-DAY-OF-WEEK
003840        THRU 2000-END-GET-DAY-OF-WEEK
003850
003860     COMPUTE WS-DAY-DELTA = ZERO - WS-DOW-MON0
003870     PERFORM 2500-BEGIN-ADJUST-DATE-BY-DELTA
003880        THRU 2500-END-ADJUST-DATE-BY-DELTA
003890
003900     MOVE WS-WD-YEAR                TO PR-RS-YEAR
003910     MOVE WS-WD-MONTH               TO PR-RS-MONTH
003920     MOVE WS-WD-DAY                 TO PR-RS-DAY
003930
003940     MOVE 6                         TO WS-DAY-DELTA
003950     PERFORM 2500-BEGIN-ADJUST-DATE-BY-DELTA
003960        THRU 2500-END-ADJUST-DATE-BY-DELTA
003970
003980     MOVE WS-WD-YEAR                TO PR-RE-YEAR
003990     MOVE WS-WD-MONTH               TO PR-RE-MONTH
004000     MOVE WS-WD-DAY                 TO PR-RE-DAY.
004010 2100-END-WEEK-RANGE.
004020     EXIT.
004030*
004040 2200-BEGIN-MONTH-RANGE.
004050*    MONTH RANGE -- DAY 1 THROUGH THE LAST CALENDAR DAY OF THE
004060*    REQUESTED MONTH.  LEAP FEBRUARY HANDLED BY 2050.
004070     MOVE PR-REQ-YEAR               TO WS-WD-YEAR PR-RS-YEAR
004080                                                  PR-RE-YEAR
004090     MOVE PR-REQ-MONTH              TO WS-WD-MONTH PR-RS-MONTH
004100                                                   PR-RE-MONTH
004110     MOVE WS-CTE-01                 TO PR-RS-DAY
004120
004130     PERFORM 2050-BEGIN-LEAP-YEAR-CHECK
004140        THRU 2050-END-LEAP-YEAR-CHECK
004150
004160     SET IDX-MONTH-DAYS             TO WS-WD-MONTH
004170     MOVE WS-MONTH-DAYS-TBL (IDX-MONTH-DAYS) TO PR-RE-DAY.
004180 2200-END-MONTH-RANGE.
004190     EXIT.
004200*
004210 2300-BEGIN-QUINCENA-RANGE.
004220*    QUINCENA 1 = DAYS 1-15.  QUINCENA 2 = DAY 16 THROUGH THE
004230*    LAST CALENDAR DAY OF THE MONTH (REUSES 2200'S MONTH END).
004240     MOVE PR-REQ-YEAR               TO PR-RS-YEAR PR-RE-YEAR
004250     MOVE PR-REQ-MONTH              TO PR-RS-MONTH PR-RE-MONTH
004260
004270     IF PR-REQ-QUINC-FIRST
004280        MOVE WS-CTE-01              TO PR-RS-DAY
004290        MOVE WS-CTE-15              TO PR-RE-DAY
004300     ELSE
004310        MOVE WS-CTE-16              TO PR-RS-DAY
004320        MOVE PR-REQ-YEAR            TO WS-WD-YEAR
004330        MOVE PR-REQ-MONTH           TO WS-WD-MONTH
004340        PERFORM 2050-BEGIN-LEAP-YEAR-CHECK
004350           THRU 2050-END-LEAP-YEAR-CHECK
004360        SET IDX-MONTH-DAYS          TO WS-WD-MONTH
004370        MOVE WS-MONTH-DAYS-TBL (IDX-MONTH-DAYS) TO PR-RE-DAY.
004380 2300-END-QUINCENA-RANGE.
004390     EXIT.
004400*
004410 END PROGRAM PerRange.
