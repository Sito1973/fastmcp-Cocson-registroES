000010******************************************************************
000020 IDENTIFICATION DIVISION.
000030******************************************************************
000040 PROGRAM-ID.       HrsPayRp.
000050 AUTHOR.           R C MORALES.
000060 INSTALLATION.     PAYROLL AND TIME-CONTROL SYSTEMS.
000070 DATE-WRITTEN.     1989-04-03.
000080 DATE-COMPILED.    1989-04-03.
000090 SECURITY.         UNCLASSIFIED -- PAYROLL SUPPORT UTILITY.
000100******************************************************************
000110*    HRSPAYRP -- HOURS AND PAY REGISTER.
000120*    READS THE CLOCK-PUNCH FILE AND THE HOURLY-RATE FILE, BOTH IN
000130*    EMPLOYEE-ID SEQUENCE, AND PRODUCES ONE PRINT LINE PER
000140*    EMPLOYEE-DAY SHOWING ORDINARY, DAYTIME OVERTIME, NIGHTTIME
000150*    OVERTIME, NIGHT SURCHARGE, AND SUNDAY HOURS AND THEIR PESO
000160*    VALUE, WITH AN EMPLOYEE SUBTOTAL AND A REGISTER GRAND TOTAL.
000170******************************************************************
000180*    MAINTENANCE HISTORY.
000190*    1989-04-03  RCM  ORIGINAL PROGRAM.  ORDINARY AND NIGHT-
000200*                     SURCHARGE HOURS ONLY, NO OVERTIME SPLIT.
000210*    1990-06-02  RCM  ADDED RATE-FILE LOOKUP (RATES WERE A FLAT
000220*                     CONSTANT BEFORE THIS).  WO-1090.
000230*    1991-09-17  RCM  ADDED THE SUNDAY RULE -- ALL HOURS WORKED ON
000240*                     A SUNDAY NOW FALL IN THE SUNDAY BUCKET
000250*                     REGARDLESS OF TIME OF DAY.  WO-1204.
000260*    1994-11-02  LFG  ADDED DAYTIME/NIGHTTIME OVERTIME SPLIT ABOVE
000270*                     THE 8-HOUR ORDINARY LIMIT, PROPORTIONED BY
000280*                     THE NIGHT SHARE OF THE INTERVAL.  WO-1299.
000290*    1996-02-19  LFG  REPLACED THE FLAT NIGHT-RATE TABLE LOOKUP
000300*                     WITH SEARCH ALL OVER THE ASCENDING RATE
000310*                     TABLE, SAME AS SEARCHSEQ.  WO-1340.
000320*    1999-01-08  JHQ  Y2K -- PUNCH-DATE AND ALL WORK-DATE FIELDS
000330*                     CONFIRMED 4-DIGIT CENTURY, NO WINDOWING.
000340*    2001-05-30  TCK  WO-3012 DAY-OF-WEEK NOW COMPUTED HERE BY
000350*                     ZELLER'S RULE INSTEAD OF AN OPERATOR-KEYED
000360*                     SUNDAY INDICATOR -- SUNDAY FLAGGING WAS
000370*                     BEING MISSED ON HOLIDAY WEEKENDS.
000380*    2003-07-21  TCK  WO-4471 PUNCH AND RATE RECORDS MOVED INTO
000390*                     COPYBOOKS SHARED WITH PERRANGE.
000400*    2006-09-11  TCK  WO-4471 ADDED UPSI-0 TRACE SWITCH TO ECHO
000410*                     EACH EMPLOYEE-DAY'S CLASSIFIED HOURS.
000420*    2009-03-12  DLR  WO-4802 GRAND TOTAL LINE WAS SHORT THE
000430*                     EMPLOYEE AND EMPLOYEE-DAY COUNTS AUDIT
000440*                     ASKED FOR -- ADDED BOTH COUNTERS AND PRINT
000450*                     FIELDS.  COUNT WAS BEFORE ONLY ON THE
000460*                     CONSOLE, NEVER ON THE REGISTER ITSELF.
000465*    2013-06-02  TCK  WO-5390 DROPPED THE LOCAL ZELLER'S RULE
000467*                     COPY -- NOW CALLS 'PERRANGE' FOR THE
000468*                     REFERENCE DAY-OF-WEEK SO THE FORMULA LIVES
000469*                     IN ONE PLACE.  SUNDAY FLAGGING UNCHANGED.
000471*    2013-09-09  TCK  WO-5441 480-BEGIN-COMPUTE-INTERVAL-DURATION
000472*                     WAS BUILDING THE INTERVAL OFF HH/MM ONLY --
000473*                     PUNCH-TIME-SS NEVER ENTERED THE ARITHMETIC,
000474*                     SO A PUNCH PAIR WITH SECONDS NOT BOTH :00
000475*                     GOT TRUNCATED TO THE WHOLE MINUTE BELOW.
000476*                     CAUGHT WHEN TWO EMPLOYEES CLOCKED OUT AT
000477*                     17:00:45 SHOWED A FLAT 8.00 ORDINARY WITH
000478*                     NO OVERTIME SLIVER.  DURATION IS NOW FIGURED
000479*                     IN SECONDS-OF-DAY; THE MINUTE-STEPPED NIGHT
000480*                     CLASSIFIER BELOW IS UNCHANGED.
000481*    2013-09-09  TCK  WO-5443 ETL-VAL-TOTAL WAS ONE ZZZ-GROUP
000482*                     NARROWER THAN ITS SOURCE, WS-EMP-VAL-TOTAL -
000483*                     AN EMPLOYEE TOTAL OF TEN BILLION PESOS OR
000484*                     MORE WOULD HAVE LOST ITS LEAD DIGIT ON THE
000485*                     EMPLOYEE-TOTAL LINE.  WIDENED TO MATCH, SAME
000486*                     AS GTL-VAL-TOTAL IS SIZED TO ITS OWN SOURCE.
000487******************************************************************
000488*
000490 ENVIRONMENT DIVISION.
000500 CONFIGURATION SECTION.
000510 SOURCE-COMPUTER.      IBM-370.
000520 OBJECT-COMPUTER.      IBM-370.
000530 SPECIAL-NAMES.
000540     C01                       IS TOP-OF-FORM
000550     UPSI-0                    IS TRACE-SWITCH
000560         ON STATUS IS TRACE-SWITCH-ON
000570         OFF STATUS IS TRACE-SWITCH-OFF
000580     CLASS SUNDAY-LETTER       IS 'Y' 'N'.
000590*
000600 INPUT-OUTPUT SECTION.
000610 FILE-CONTROL.
000620     SELECT OPTIONAL PUNCHES-FILE  ASSIGN TO PUNCHES
000630            ORGANIZATION IS LINE SEQUENTIAL
000640            FILE STATUS  IS FS-PUNCHES.
000650     SELECT OPTIONAL RATES-FILE    ASSIGN TO RATES
000660            ORGANIZATION IS LINE SEQUENTIAL
000670            FILE STATUS  IS FS-RATES.
000680     SELECT REGISTER-FILE          ASSIGN TO REGISTER
000690            ORGANIZATION IS LINE SEQUENTIAL
000700            FILE STATUS  IS FS-REGISTER.
000710*
000720 DATA DIVISION.
000730 FILE SECTION.
000740 FD  PUNCHES-FILE.
000750 COPY PUNCHREC.
000760*
000770 FD  RATES-FILE.
000780 COPY RATECFG.
000790*
000800 FD  REGISTER-FILE.
000810 01  REGISTER-LINE                PIC X(132).
000820*
000830 WORKING-STORAGE SECTION.
000840 77  FS-PUNCHES                   PIC X(02) VALUE ZEROES.
000850 77  FS-RATES                     PIC X(02) VALUE ZEROES.
000860 77  FS-REGISTER                  PIC X(02) VALUE ZEROES.
000870*
000880 78  CTE-01                       VALUE 01.
000930 78  CTE-08                       VALUE 08.
000950 78  CTE-60                       VALUE 60.
000960 78  CTE-3600                     VALUE 3600.
000970 78  CTE-86400                    VALUE 86400.
000980 78  CTE-1440                     VALUE 1440.
000990 78  CTE-1260                     VALUE 1260.
001000 78  CTE-0360                     VALUE 360.
001010*
001020 01  WS-SWITCHES.
001030     05  WS-EOF-PUNCHES            PIC X(01) VALUE 'N'.
001040         88  EOF-PUNCHES               VALUE 'Y'.
001050     05  WS-EOF-RATES              PIC X(01) VALUE 'N'.
001060         88  EOF-RATES                 VALUE 'Y'.
001070     05  WS-FIRST-GROUP-SW         PIC X(01) VALUE 'Y'.
001080         88  WS-FIRST-GROUP            VALUE 'Y'.
001090     05  FILLER                    PIC X(01) VALUE SPACE.
001100*
000000*    EOF AND FIRST-GROUP SWITCHES -- WS-FIRST-GROUP-SW KEEPS
000000*    200-BEGIN-PROCESS-ONE-DAY-GROUP FROM FIRING AN EMPLOYEE BREAK
000000*    AHEAD OF THE FIRST GROUP EVER READ.
001110 01  WS-REGISTER-COUNTERS.
001120     05  WS-EMPLOYEE-DAYS-READ     PIC 9(07) COMP VALUE ZERO.
001130     05  WS-REG-EMPLOYEE-COUNT     PIC 9(05) COMP VALUE ZERO.
001140     05  WS-PREV-EMPLOYEE-ID       PIC 9(06)      VALUE ZERO.
001150     05  FILLER                    PIC X(01) VALUE SPACE.
001160*
000000*    IN-MEMORY RATE TABLE -- LOADED ONCE AT START-UP FROM THE
000000*    RATES FILE (120), HELD ASCENDING BY EMPLOYEE-ID AND SEARCHED
000000*    BY 610-BEGIN-LOOKUP-EMPLOYEE-RATES FOR EVERY EMPLOYEE-DAY.
001170 01  WS-RATE-TABLE-CONTROL.
001180     05  WS-RATE-TABLE-COUNT       PIC 9(04) COMP VALUE ZERO.
001190     05  FILLER                    PIC X(01) VALUE SPACE.
001200 01  WS-RATE-TABLE.
001210     05  WS-RATE-ROW               OCCURS 1 TO 9999 TIMES
001220                                   DEPENDING ON
001230                                   WS-RATE-TABLE-COUNT
001240                                   ASCENDING KEY RT-EMPLOYEE-ID
001250                                   INDEXED   BY IDX-RATE.
001260         10  RT-EMPLOYEE-ID        PIC 9(06).
001270         10  RT-ORDINARY           PIC 9(07)V99.
001280         10  RT-EXTRA-DAY          PIC 9(07)V99.
001290         10  RT-EXTRA-NIGHT        PIC 9(07)V99.
001300         10  FILLER                PIC X(01).
001310*
000000*    THE ONE EMPLOYEE'S RATES THE CURRENT EMPLOYEE-DAY IS PRICED
000000*    AT, MOVED IN BY 610 FROM WS-RATE-TABLE.  THE -R REDEFINES
000000*    LETS 600-BEGIN-VALUE-DAY'S CALLERS STEP ALL THREE AS A TABLE
000000*    IF A FUTURE RATE TYPE IS ADDED.
001320 01  WS-CURRENT-RATES.
001330     05  WS-CUR-RATE-ORDINARY      PIC 9(07)V99 VALUE ZERO.
001340     05  WS-CUR-RATE-EXTRA-DAY     PIC 9(07)V99 VALUE ZERO.
001350     05  WS-CUR-RATE-EXTRA-NIGHT   PIC 9(07)V99 VALUE ZERO.
001360     05  FILLER                    PIC X(01) VALUE SPACE.
001370 01  WS-CURRENT-RATES-R REDEFINES WS-CURRENT-RATES.
001380     05  WS-CUR-RATE-OCC           PIC 9(07)V99 OCCURS 3 TIMES.
001390     05  FILLER                    PIC X(01).
001400*
000000*    ENTRADA/SALIDA TIME TABLES -- 410-BEGIN-COLLECT-DAY-GROUP
000000*    LOADS ALL OF ONE EMPLOYEE-DAY'S CLOCK-IN (ENTRADA) AND
000000*    CLOCK-OUT (SALIDA) PUNCHES HERE BEFORE 400 PAIRS THEM OFF
000000*    BY POSITION, I-TH ENTRADA WITH I-TH SALIDA.  FIFTY PUNCH
000000*    PAIRS A DAY IS FAR MORE THAN ANY REAL TIMECARD NEEDS.
001410 01  WS-PUNCH-TIME-TABLES.
001420     05  WS-ENTRADA-COUNT          PIC 9(02) COMP VALUE ZERO.
001430     05  WS-SALIDA-COUNT           PIC 9(02) COMP VALUE ZERO.
001440     05  WS-ENTRADA-TIME           PIC 9(06)
001450                                   OCCURS 50 TIMES
001460                                   INDEXED BY IDX-ENTRADA
001470                                   VALUE ZEROES.
001480     05  WS-SALIDA-TIME            PIC 9(06)
001490                                   OCCURS 50 TIMES
001500                                   INDEXED BY IDX-SALIDA
001510                                   VALUE ZEROES.
001520     05  FILLER                    PIC X(01) VALUE SPACE.
001530*
000000*    CURRENT EMPLOYEE-DAY KEY -- IDENTITY OF THE GROUP 410 IS
000000*    COLLECTING.  THE -R REDEFINES SPLITS WS-GRP-DATE INTO
000000*    CCYY/MM/DD FOR THE CALL TO PERRANGE AND FOR THE EDITED
000000*    DATE ON THE DETAIL LINE.
001540 01  WS-DAY-GROUP.
001550     05  WS-GRP-EMPLOYEE-ID        PIC 9(06) VALUE ZERO.
001560     05  WS-GRP-EMPLOYEE-NAME      PIC X(25) VALUE SPACES.
001570     05  WS-GRP-DATE               PIC 9(08) VALUE ZERO.
001580     05  FILLER                    PIC X(01) VALUE SPACE.
001590 01  WS-GRP-DATE-R REDEFINES WS-DAY-GROUP.
001600     05  FILLER                    PIC X(06).
001610     05  FILLER                    PIC X(25).
001620     05  WS-GRP-YEAR               PIC 9(04).
001630     05  WS-GRP-MONTH              PIC 9(02).
001640     05  WS-GRP-DAY                PIC 9(02).
001650     05  FILLER                    PIC X(01).
000000*    SUNDAY FLAG -- SET BY 210-BEGIN-DETERMINE-SUNDAY ONCE PER
000000*    EMPLOYEE-DAY AND CHECKED BY 500-BEGIN-CLASSIFY-INTERVAL FOR
000000*    EVERY INTERVAL IN THE DAY.
001660 01  WS-SUNDAY-FLAG-FIELDS.
001670     05  WS-GRP-IS-SUNDAY          PIC X(01) VALUE 'N'.
001680         88  WS-GRP-SUNDAY             VALUE 'Y'.
001690     05  FILLER                    PIC X(01) VALUE SPACE.
001700*
001710*    WO-5390 -- REFERENCE DAY-OF-WEEK IS NOW CLASSIFIED BY A CALL
001720*    TO PERRANGE INSTEAD OF A LOCAL COPY OF ZELLER'S RULE.  THE
001730*    PARAMETER AREA BELOW IS THE SAME ONE PERRNGDR USES.
001740 COPY PRPARMS.
001840*
001850 01  WS-INTERVAL-WORK.
001860     05  WS-IV-ENTRY-TIME          PIC 9(06) VALUE ZERO.
001870     05  WS-IV-EXIT-TIME           PIC 9(06) VALUE ZERO.
001880     05  WS-IV-ENTRY-MINUTES       PIC S9(04) COMP VALUE ZERO.
001890     05  WS-IV-EXIT-MINUTES        PIC S9(04) COMP VALUE ZERO.
001900     05  WS-IV-TOTAL-MINUTES       PIC S9(04) COMP VALUE ZERO.
001902     05  WS-IV-ENTRY-SECS          PIC S9(05) COMP VALUE ZERO.
001904     05  WS-IV-EXIT-SECS           PIC S9(05) COMP VALUE ZERO.
001906     05  WS-IV-TOTAL-SECS          PIC S9(05) COMP VALUE ZERO.
001910     05  WS-IV-NIGHT-MINUTES       PIC S9(04) COMP VALUE ZERO.
001920     05  WS-IV-MINUTE-OFFSET       PIC S9(04) COMP VALUE ZERO.
001930     05  WS-IV-CUR-MINUTE-TOD      PIC S9(04) COMP VALUE ZERO.
001940     05  WS-IV-TOTAL-HRS           PIC S9(03)V9999 COMP VALUE
001950                                   ZERO.
001960     05  WS-IV-NIGHT-HRS           PIC S9(03)V99   COMP VALUE
001970                                   ZERO.
001980     05  WS-IV-DAY-HRS             PIC S9(03)V9999 COMP VALUE
001990                                   ZERO.
002000     05  WS-IV-ORDINARY            PIC S9(03)V9999 COMP VALUE
002010                                   ZERO.
002020     05  WS-IV-EXTRA-DAY           PIC S9(03)V9999 COMP VALUE
002030                                   ZERO.
002040     05  WS-IV-EXTRA-NIGHT         PIC S9(03)V9999 COMP VALUE
002050                                   ZERO.
002060     05  WS-IV-NIGHT-SURCHG        PIC S9(03)V9999 COMP VALUE
002070                                   ZERO.
002080     05  WS-IV-SUNDAY-HRS          PIC S9(03)V9999 COMP VALUE
002090                                   ZERO.
002100     05  WS-IV-OVERTIME-TOTAL      PIC S9(03)V9999 COMP VALUE
002110                                   ZERO.
002120     05  WS-IV-NIGHT-PROP          PIC S9(01)V9999 COMP VALUE
002130                                   ZERO.
002140     05  FILLER                    PIC X(01) VALUE SPACE.
002150 01  WS-IV-ENTRY-TIME-R REDEFINES WS-IV-ENTRY-TIME.
002160     05  WS-IV-ENTRY-HH            PIC 9(02).
002170     05  WS-IV-ENTRY-MM            PIC 9(02).
002180     05  WS-IV-ENTRY-SS            PIC 9(02).
002190 01  WS-IV-EXIT-TIME-R REDEFINES WS-IV-EXIT-TIME.
002200     05  WS-IV-EXIT-HH             PIC 9(02).
002210     05  WS-IV-EXIT-MM             PIC 9(02).
002220     05  WS-IV-EXIT-SS             PIC 9(02).
002230*
002240*    DAILY ACCUMULATORS -- ONE EMPLOYEE-DAY'S INTERVALS ARE SUMMED
002250*    HERE, UNROUNDED, THEN ROUNDED ONCE INTO WS-DAY-RESULT BY
002260*    470-BEGIN-ROUND-DAY-TOTALS.
002270 01  WS-DAY-ACCUM.
002280     05  WS-ACC-HRS-WORKED         PIC S9(05)V9999 COMP VALUE
002290                                   ZERO.
002300     05  WS-ACC-HRS-ORDINARY       PIC S9(05)V9999 COMP VALUE
002310                                   ZERO.
002320     05  WS-ACC-HRS-EXTRA-DAY      PIC S9(05)V9999 COMP VALUE
002330                                   ZERO.
002340     05  WS-ACC-HRS-EXTRA-NIGHT    PIC S9(05)V9999 COMP VALUE
002350                                   ZERO.
002360     05  WS-ACC-HRS-NIGHT-SURCHG   PIC S9(05)V9999 COMP VALUE
002370                                   ZERO.
002380     05  WS-ACC-HRS-SUNDAY         PIC S9(05)V9999 COMP VALUE
002390                                   ZERO.
002400     05  FILLER                    PIC X(01) VALUE SPACE.
002410*
002420*    DAILY RESULT -- THE CLASSIFIED AND PRICED RECORD FOR ONE
002430*    EMPLOYEE-DAY.  NEVER WRITTEN TO DISK ON ITS OWN -- IT FEEDS
002440*    THE DETAIL PRINT LINE AND THE EMPLOYEE/REGISTER ACCUMULATORS.
002450 01  WS-DAY-RESULT.
002460     05  OUT-EMPLOYEE-ID           PIC 9(06).
002470     05  OUT-DATE                  PIC 9(08).
002480     05  OUT-HRS-WORKED            PIC 9(03)V99.
002490     05  OUT-HRS-ORDINARY          PIC 9(03)V99.
002500     05  OUT-HRS-EXTRA-DAY         PIC 9(03)V99.
002510     05  OUT-HRS-EXTRA-NIGHT       PIC 9(03)V99.
002520     05  OUT-HRS-NIGHT-SURCHG      PIC 9(03)V99.
002530     05  OUT-HRS-SUNDAY            PIC 9(03)V99.
002540     05  OUT-SUNDAY-FLAG           PIC X(01).
002550     05  OUT-VAL-ORDINARY          PIC 9(09)V99.
002560     05  OUT-VAL-EXTRA-DAY         PIC 9(09)V99.
002570     05  OUT-VAL-EXTRA-NIGHT       PIC 9(09)V99.
002580     05  OUT-VAL-NIGHT-SURCHG      PIC 9(09)V99.
002590     05  OUT-VAL-SUNDAY            PIC 9(09)V99.
002600     05  OUT-VAL-TOTAL             PIC 9(10)V99.
002610     05  FILLER                    PIC X(01).
002620*
000000*    RUNNING SUBTOTALS -- WS-EMPLOYEE-TOTALS IS ZEROED BY EVERY
000000*    220-BEGIN-EMPLOYEE-BREAK; WS-REGISTER-TOTALS RUNS FOR THE
000000*    WHOLE REGISTER AND IS NEVER ZEROED UNTIL THE PROGRAM ENDS.
002630 01  WS-EMPLOYEE-TOTALS.
002640     05  WS-EMP-HRS-WORKED         PIC 9(05)V99 VALUE ZERO.
002650     05  WS-EMP-VAL-TOTAL          PIC 9(11)V99 VALUE ZERO.
002660     05  FILLER                    PIC X(01) VALUE SPACE.
002670 01  WS-REGISTER-TOTALS.
002680     05  WS-REG-HRS-WORKED         PIC 9(07)V99 VALUE ZERO.
002690     05  WS-REG-VAL-TOTAL          PIC 9(13)V99 VALUE ZERO.
002700     05  FILLER                    PIC X(01) VALUE SPACE.
002710*
002720*    PRINT LINES -- 132-COLUMN REGISTER, EDITED PICTURE STYLE OFF
002730*    CARSLSRP AND EDITNUM.  EVERY GROUP CARRIES ITS OWN TRAILING
002740*    FILLER OUT TO COLUMN 132.
002750 01  HEADING-LINE-1.
002760     05  FILLER                    PIC X(40) VALUE SPACES.
002770     05  FILLER                    PIC X(32)
002780                     VALUE 'HOURS AND PAY REGISTER'.
002790     05  FILLER                    PIC X(60) VALUE SPACES.
002800 01  HEADING-LINE-2.
002810     05  FILLER                    PIC X(02) VALUE SPACES.
002820     05  FILLER                    PIC X(06) VALUE 'EMP ID'.
002830     05  FILLER                    PIC X(06) VALUE SPACES.
002840     05  FILLER                    PIC X(10) VALUE 'WORK DATE'.
002850     05  FILLER                    PIC X(04) VALUE SPACES.
002860     05  FILLER                    PIC X(06) VALUE 'WORKED'.
002870     05  FILLER                    PIC X(02) VALUE SPACES.
002880     05  FILLER                    PIC X(03) VALUE 'ORD'.
002890     05  FILLER                    PIC X(04) VALUE SPACES.
002900     05  FILLER                    PIC X(07) VALUE 'OT-DAY'.
002910     05  FILLER                    PIC X(02) VALUE SPACES.
002920     05  FILLER                    PIC X(07) VALUE 'OT-NGT'.
002930     05  FILLER                    PIC X(02) VALUE SPACES.
002940     05  FILLER                    PIC X(07) VALUE 'NT-SUR'.
002950     05  FILLER                    PIC X(02) VALUE SPACES.
002960     05  FILLER                    PIC X(03) VALUE 'SUN'.
002970     05  FILLER                    PIC X(03) VALUE SPACES.
002980     05  FILLER                    PIC X(01) VALUE 'S'.
002990     05  FILLER                    PIC X(03) VALUE SPACES.
003000     05  FILLER                    PIC X(11) VALUE 'TOTAL VALUE'.
003010     05  FILLER                    PIC X(36) VALUE SPACES.
003020*
003030 01  DETAIL-LINE.
003040     05  FILLER                    PIC X(02) VALUE SPACES.
003050     05  DET-EMPLOYEE-ID           PIC 9(06) VALUE ZERO.
003060     05  FILLER                    PIC X(02) VALUE SPACES.
003070     05  DET-DATE                  PIC 9999/99/99 VALUE ZERO.
003080     05  FILLER                    PIC X(02) VALUE SPACES.
003090     05  DET-HRS-WORKED            PIC ZZ9.99 VALUE ZERO.
003100     05  FILLER                    PIC X(01) VALUE SPACES.
003110     05  DET-HRS-ORDINARY          PIC ZZ9.99 VALUE ZERO.
003120     05  FILLER                    PIC X(01) VALUE SPACES.
003130     05  DET-HRS-EXTRA-DAY         PIC ZZ9.99 VALUE ZERO.
003140     05  FILLER                    PIC X(01) VALUE SPACES.
003150     05  DET-HRS-EXTRA-NIGHT       PIC ZZ9.99 VALUE ZERO.
003160     05  FILLER                    PIC X(01) VALUE SPACES.
003170     05  DET-HRS-NIGHT-SURCHG      PIC ZZ9.99 VALUE ZERO.
003180     05  FILLER                    PIC X(01) VALUE SPACES.
003190     05  DET-HRS-SUNDAY            PIC ZZ9.99 VALUE ZERO.
003200     05  FILLER                    PIC X(02) VALUE SPACES.
003210     05  DET-SUNDAY-FLAG           PIC X(01) VALUE SPACE.
003220     05  FILLER                    PIC X(03) VALUE SPACES.
003230     05  DET-VAL-TOTAL             PIC Z,ZZZ,ZZZ,ZZ9.99 VALUE
003240                                   ZERO.
003250     05  FILLER                    PIC X(40) VALUE SPACES.
003260*
003270 01  EMPLOYEE-TOTAL-LINE.
003280     05  FILLER                    PIC X(02) VALUE SPACES.
003290     05  ETL-EMPLOYEE-ID           PIC 9(06) VALUE ZERO.
003300     05  FILLER                    PIC X(05) VALUE SPACES.
003310     05  FILLER  PIC X(16) VALUE 'EMPLOYEE TOTAL :'.
003320     05  FILLER                    PIC X(05) VALUE SPACES.
003330     05  ETL-HRS-WORKED            PIC ZZZZ9.99 VALUE ZERO.
003340     05  FILLER                    PIC X(05) VALUE SPACES.
003350     05  FILLER                    PIC X(12) VALUE 'TOTAL VALUE:'.
003360     05  FILLER                    PIC X(02) VALUE SPACES.
003370     05  ETL-VAL-TOTAL             PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99
003380                                   VALUE ZERO.
003390     05  FILLER                    PIC X(51) VALUE SPACES.
003400*
003410 01  GRAND-TOTAL-LINE.
003420     05  FILLER                    PIC X(02) VALUE SPACES.
003430     05  FILLER  PIC X(24) VALUE 'REGISTER GRAND TOTAL  :'.
003440     05  FILLER                    PIC X(04) VALUE SPACES.
003450     05  GTL-HRS-WORKED            PIC ZZZZZZ9.99 VALUE ZERO.
003460     05  FILLER                    PIC X(05) VALUE SPACES.
003470     05  FILLER                    PIC X(12) VALUE 'TOTAL VALUE:'.
003480     05  FILLER                    PIC X(02) VALUE SPACES.
003490     05  GTL-VAL-TOTAL             PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99 VALUE
003500                                   ZERO.
003510     05  FILLER                    PIC X(02) VALUE SPACES.
003520     05  FILLER                    PIC X(12) VALUE 'EMP COUNT  :'.
003530     05  GTL-EMP-COUNT             PIC ZZ9 VALUE ZERO.
003540     05  FILLER                    PIC X(02) VALUE SPACES.
003550     05  FILLER                    PIC X(12) VALUE 'DAY COUNT  :'.
003560     05  GTL-DAYS-COUNT            PIC ZZZ,ZZ9 VALUE ZERO.
003570     05  FILLER                    PIC X(15) VALUE SPACES.
003580*
000000*    EDITED FOR THE OPERATOR-CONSOLE RUN-COUNT MESSAGE ONLY --
000000*    DOES NOT APPEAR ON THE PRINTED REGISTER.
003590 01  WS-EDITED-COUNTERS.
003600     05  WS-EMPLOYEE-DAYS-READ-EDITED  PIC ZZZ,ZZ9 VALUE ZERO.
003610     05  FILLER                    PIC X(01) VALUE SPACE.
003620*
003630 PROCEDURE DIVISION.
000000*    DECLARATIVES -- ANY FILE STATUS OTHER THAN A NORMAL READ OR
000000*    END-OF-FILE (HANDLED INLINE BY THE AT END CLAUSES BELOW) IS
000000*    AN OPERATOR-FACING HALT, NOT A RECOVERABLE CONDITION.
003640 DECLARATIVES.
003650 File-Handler SECTION.
003660     USE AFTER ERROR PROCEDURE ON PUNCHES-FILE RATES-FILE
003670                                   REGISTER-FILE.
003680*
003690 status-check.
003700     DISPLAY SPACE
003710     DISPLAY '+-----------------------------------------+'
003720     DISPLAY '| FILE STATUS INFORMATION.                 |'
003730     DISPLAY '+-----------------------------------------+'
003740     DISPLAY '| PUNCHES  : [' FS-PUNCHES  '].'
003750     DISPLAY '| RATES    : [' FS-RATES    '].'
003760     DISPLAY '| REGISTER : [' FS-REGISTER '].'
003770     DISPLAY '+-----------------------------------------+'
003780     STOP 'AN EXCEPTION HAS OCCURRED -- PRESS ENTER.'.
003790 END DECLARATIVES.
003800*
003810 MAIN-PARAGRAPH.
003820     PERFORM 100-BEGIN-START-PROGRAM
003830        THRU 100-END-START-PROGRAM
003840     PERFORM 200-BEGIN-PROCESS-ONE-DAY-GROUP
003850        THRU 200-END-PROCESS-ONE-DAY-GROUP
003860       UNTIL EOF-PUNCHES
003870     IF NOT WS-FIRST-GROUP
003880        PERFORM 220-BEGIN-EMPLOYEE-BREAK
003890           THRU 220-END-EMPLOYEE-BREAK.
003900     PERFORM 300-BEGIN-FINISH-PROGRAM
003910        THRU 300-END-FINISH-PROGRAM
003920     STOP RUN.
003930*
003940 100-BEGIN-START-PROGRAM.
003950     OPEN INPUT  PUNCHES-FILE
003960                 RATES-FILE
003970     OPEN OUTPUT REGISTER-FILE
003980     WRITE REGISTER-LINE FROM HEADING-LINE-1
003990     WRITE REGISTER-LINE FROM HEADING-LINE-2
004000     PERFORM 120-BEGIN-LOAD-RATE-TABLE
004010        THRU 120-END-LOAD-RATE-TABLE
004020       UNTIL EOF-RATES
004030     PERFORM 430-BEGIN-READ-NEXT-PUNCH
004040        THRU 430-END-READ-NEXT-PUNCH.
004050 100-END-START-PROGRAM.
004060     EXIT.
004070*
004080 120-BEGIN-LOAD-RATE-TABLE.
004090     READ RATES-FILE
004100        AT END
004110           SET EOF-RATES              TO TRUE
004120        NOT AT END
004130           ADD CTE-01                 TO WS-RATE-TABLE-COUNT
004140           MOVE RATE-EMPLOYEE-ID      TO
004150              RT-EMPLOYEE-ID (WS-RATE-TABLE-COUNT)
004160           MOVE RATE-ORDINARY         TO
004170              RT-ORDINARY    (WS-RATE-TABLE-COUNT)
004180           MOVE RATE-EXTRA-DAY        TO
004190              RT-EXTRA-DAY   (WS-RATE-TABLE-COUNT)
004200           MOVE RATE-EXTRA-NIGHT      TO
004210              RT-EXTRA-NIGHT (WS-RATE-TABLE-COUNT)
004220     END-READ.
004230 120-END-LOAD-RATE-TABLE.
004240     EXIT.
004250*
004260*    EACH PASS COLLECTS ONE EMPLOYEE-DAY OF PUNCHES (410), BREAKS
004270*    THE EMPLOYEE SUBTOTAL WHEN THE EMPLOYEE CHANGES (220), THEN
004280*    CLASSIFIES AND PRICES THE DAY (400, 600) AND PRINTS IT (230).
004290 200-BEGIN-PROCESS-ONE-DAY-GROUP.
004300     PERFORM 410-BEGIN-COLLECT-DAY-GROUP
004310        THRU 410-END-COLLECT-DAY-GROUP
004320     IF WS-FIRST-GROUP
004330        MOVE 'N'                    TO WS-FIRST-GROUP-SW
004340     ELSE
004350        IF WS-GRP-EMPLOYEE-ID IS NOT EQUAL TO WS-PREV-EMPLOYEE-ID
004360           PERFORM 220-BEGIN-EMPLOYEE-BREAK
004370              THRU 220-END-EMPLOYEE-BREAK.
004380     PERFORM 400-BEGIN-CALC-DAILY-HOURS
004390        THRU 400-END-CALC-DAILY-HOURS
004400     PERFORM 600-BEGIN-VALUE-DAY
004410        THRU 600-END-VALUE-DAY
004420     PERFORM 230-BEGIN-WRITE-DETAIL-LINE
004430        THRU 230-END-WRITE-DETAIL-LINE
004440     PERFORM 240-BEGIN-ACCUMULATE-TOTALS
004450        THRU 240-END-ACCUMULATE-TOTALS
004460     MOVE WS-GRP-EMPLOYEE-ID        TO WS-PREV-EMPLOYEE-ID.
004470 200-END-PROCESS-ONE-DAY-GROUP.
004480     EXIT.
004490*
004500 210-BEGIN-DETERMINE-SUNDAY.
004510*    WO-5390 -- CLASSIFIES THE GROUP DATE BY CALLING PERRANGE
004520*    RATHER THAN RUNNING ZELLER'S RULE LOCALLY.  PERIOD TYPE IS
004530*    SET TO WEEK SIMPLY TO KEEP PR-PERIOD-TYPE VALID -- THIS
004540*    PROGRAM USES ONLY THE RETURNED DAY-OF-WEEK, NOT THE RANGE.
004550     MOVE 'W'                       TO PR-PERIOD-TYPE
004560     MOVE WS-GRP-YEAR               TO PR-REQ-YEAR
004570     MOVE WS-GRP-MONTH              TO PR-REQ-MONTH
004580     MOVE WS-GRP-DAY                TO PR-REQ-DAY
004590     CALL 'PERRANGE' USING PR-PARM-AREA
004640     IF PR-DOW-IS-SUNDAY
004750        SET  WS-GRP-SUNDAY          TO TRUE
004760     ELSE
004770        MOVE 'N'                    TO WS-GRP-IS-SUNDAY.
004780 210-END-DETERMINE-SUNDAY.
004790     EXIT.
004800*
004810 220-BEGIN-EMPLOYEE-BREAK.
004820     MOVE WS-PREV-EMPLOYEE-ID       TO ETL-EMPLOYEE-ID
004830     MOVE WS-EMP-HRS-WORKED         TO ETL-HRS-WORKED
004840     MOVE WS-EMP-VAL-TOTAL          TO ETL-VAL-TOTAL
004850     WRITE REGISTER-LINE FROM EMPLOYEE-TOTAL-LINE
004860     ADD  CTE-01                    TO WS-REG-EMPLOYEE-COUNT
004870     MOVE ZERO                      TO WS-EMP-HRS-WORKED
004880                                       WS-EMP-VAL-TOTAL.
004890 220-END-EMPLOYEE-BREAK.
004900     EXIT.
004910*
004920 230-BEGIN-WRITE-DETAIL-LINE.
004930     IF OUT-SUNDAY-FLAG IS NOT SUNDAY-LETTER
004940        MOVE 'N'                    TO OUT-SUNDAY-FLAG.
004950     MOVE OUT-EMPLOYEE-ID           TO DET-EMPLOYEE-ID
004960     MOVE OUT-DATE                  TO DET-DATE
004970     MOVE OUT-HRS-WORKED            TO DET-HRS-WORKED
004980     MOVE OUT-HRS-ORDINARY          TO DET-HRS-ORDINARY
004990     MOVE OUT-HRS-EXTRA-DAY         TO DET-HRS-EXTRA-DAY
005000     MOVE OUT-HRS-EXTRA-NIGHT       TO DET-HRS-EXTRA-NIGHT
005010     MOVE OUT-HRS-NIGHT-SURCHG      TO DET-HRS-NIGHT-SURCHG
005020     MOVE OUT-HRS-SUNDAY            TO DET-HRS-SUNDAY
005030     MOVE OUT-SUNDAY-FLAG           TO DET-SUNDAY-FLAG
005040     MOVE OUT-VAL-TOTAL             TO DET-VAL-TOTAL
005050     WRITE REGISTER-LINE FROM DETAIL-LINE
005060     ADD  CTE-01                    TO WS-EMPLOYEE-DAYS-READ
005070     IF TRACE-SWITCH-ON
005080        DISPLAY 'TRACE: ' OUT-EMPLOYEE-ID ' ' OUT-DATE
005090                ' ORD=' OUT-HRS-ORDINARY
005100                ' OTD=' OUT-HRS-EXTRA-DAY
005110                ' OTN=' OUT-HRS-EXTRA-NIGHT
005120                ' NSU=' OUT-HRS-NIGHT-SURCHG
005130                ' SUN=' OUT-HRS-SUNDAY ' (' OUT-SUNDAY-FLAG ')'.
005140 230-END-WRITE-DETAIL-LINE.
005150     EXIT.
005160*
005170 240-BEGIN-ACCUMULATE-TOTALS.
005180     ADD  OUT-HRS-WORKED            TO WS-EMP-HRS-WORKED
005190                                       WS-REG-HRS-WORKED
005200     ADD  OUT-VAL-TOTAL             TO WS-EMP-VAL-TOTAL
005210                                       WS-REG-VAL-TOTAL.
005220 240-END-ACCUMULATE-TOTALS.
005230     EXIT.
005240*
005250 300-BEGIN-FINISH-PROGRAM.
005260     MOVE WS-REG-HRS-WORKED         TO GTL-HRS-WORKED
005270     MOVE WS-REG-VAL-TOTAL          TO GTL-VAL-TOTAL
005280     MOVE WS-REG-EMPLOYEE-COUNT     TO GTL-EMP-COUNT
005290     MOVE WS-EMPLOYEE-DAYS-READ     TO GTL-DAYS-COUNT
005300     WRITE REGISTER-LINE FROM GRAND-TOTAL-LINE
005310     MOVE WS-EMPLOYEE-DAYS-READ     TO
005320                                   WS-EMPLOYEE-DAYS-READ-EDITED
005330     DISPLAY SPACE
005340     DISPLAY 'HRSPAYRP -- EMPLOYEE-DAYS PROCESSED: '
005350              WS-EMPLOYEE-DAYS-READ-EDITED
005360     CLOSE PUNCHES-FILE
005370           RATES-FILE
005380           REGISTER-FILE
005390     DISPLAY 'CLOSING.  STATUS CODES: [' FS-PUNCHES '] ['
005400              FS-RATES '] [' FS-REGISTER '].'.
005410 300-END-FINISH-PROGRAM.
005420     EXIT.
005430*
005440*    DAILY HOURS CALCULATOR -- PAIRS THE I-TH ENTRADA WITH THE
005450*    I-TH SALIDA (UNMATCHED TRAILING ENTRADAS WITH NO SALIDA ARE
005460*    SIMPLY NOT PRICED) AND SUMS THE CLASSIFIED BUCKETS.
005470 400-BEGIN-CALC-DAILY-HOURS.
005480     MOVE ZERO                      TO WS-ACC-HRS-WORKED
005490                                       WS-ACC-HRS-ORDINARY
005500                                       WS-ACC-HRS-EXTRA-DAY
005510                                       WS-ACC-HRS-EXTRA-NIGHT
005520                                       WS-ACC-HRS-NIGHT-SURCHG
005530                                       WS-ACC-HRS-SUNDAY
005540     MOVE WS-GRP-EMPLOYEE-ID        TO OUT-EMPLOYEE-ID
005550     MOVE WS-GRP-DATE               TO OUT-DATE
005560     PERFORM 210-BEGIN-DETERMINE-SUNDAY
005570        THRU 210-END-DETERMINE-SUNDAY
005580     SET IDX-ENTRADA                TO 1
005590     PERFORM 460-BEGIN-PAIR-ONE-INTERVAL
005600        THRU 460-END-PAIR-ONE-INTERVAL
005610       VARYING IDX-ENTRADA FROM 1 BY 1
005620         UNTIL IDX-ENTRADA IS GREATER THAN WS-ENTRADA-COUNT
005630            OR IDX-ENTRADA IS GREATER THAN WS-SALIDA-COUNT
005640     PERFORM 470-BEGIN-ROUND-DAY-TOTALS
005650        THRU 470-END-ROUND-DAY-TOTALS.
005660 400-END-CALC-DAILY-HOURS.
005670     EXIT.
005680*
005690 460-BEGIN-PAIR-ONE-INTERVAL.
005700     MOVE WS-ENTRADA-TIME (IDX-ENTRADA) TO WS-IV-ENTRY-TIME
005710     MOVE WS-SALIDA-TIME  (IDX-ENTRADA) TO WS-IV-EXIT-TIME
005720     PERFORM 480-BEGIN-COMPUTE-INTERVAL-DURATION
005730        THRU 480-END-COMPUTE-INTERVAL-DURATION
005740     PERFORM 500-BEGIN-CLASSIFY-INTERVAL
005750        THRU 500-END-CLASSIFY-INTERVAL
005760     ADD  WS-IV-TOTAL-HRS           TO WS-ACC-HRS-WORKED
005770     ADD  WS-IV-ORDINARY            TO WS-ACC-HRS-ORDINARY
005780     ADD  WS-IV-EXTRA-DAY           TO WS-ACC-HRS-EXTRA-DAY
005790     ADD  WS-IV-EXTRA-NIGHT         TO WS-ACC-HRS-EXTRA-NIGHT
005800     ADD  WS-IV-NIGHT-SURCHG        TO WS-ACC-HRS-NIGHT-SURCHG
005810     ADD  WS-IV-SUNDAY-HRS          TO WS-ACC-HRS-SUNDAY.
005820 460-END-PAIR-ONE-INTERVAL.
005830     EXIT.
005840*
005850 470-BEGIN-ROUND-DAY-TOTALS.
005860     COMPUTE OUT-HRS-WORKED       ROUNDED = WS-ACC-HRS-WORKED
005870     COMPUTE OUT-HRS-ORDINARY     ROUNDED = WS-ACC-HRS-ORDINARY
005880     COMPUTE OUT-HRS-EXTRA-DAY    ROUNDED = WS-ACC-HRS-EXTRA-DAY
005890     COMPUTE OUT-HRS-EXTRA-NIGHT  ROUNDED = WS-ACC-HRS-EXTRA-NIGHT
005900     COMPUTE OUT-HRS-NIGHT-SURCHG ROUNDED =
005910                                   WS-ACC-HRS-NIGHT-SURCHG
005920     COMPUTE OUT-HRS-SUNDAY       ROUNDED = WS-ACC-HRS-SUNDAY
005930     IF WS-GRP-SUNDAY
005940        MOVE 'Y'                    TO OUT-SUNDAY-FLAG
005950     ELSE
005960        MOVE 'N'                    TO OUT-SUNDAY-FLAG.
005970 470-END-ROUND-DAY-TOTALS.
005980     EXIT.
005990*
006000 480-BEGIN-COMPUTE-INTERVAL-DURATION.
006002*    WO-5441 -- WS-IV-TOTAL-MINUTES STILL DRIVES THE MINUTE-
006003*    STEPPED NIGHT CLASSIFIER BELOW (MINUTE GRANULARITY IS ALL
006004*    THAT NEEDS), BUT THE INTERVAL'S TOTAL HOURS NOW COME OFF
006005*    WS-IV-TOTAL-SECS SO PUNCH-TIME-SS ISN'T DROPPED.
006010     COMPUTE WS-IV-ENTRY-MINUTES = (WS-IV-ENTRY-HH * CTE-60)
006020                                  + WS-IV-ENTRY-MM
006030     COMPUTE WS-IV-EXIT-MINUTES  = (WS-IV-EXIT-HH  * CTE-60)
006040                                  + WS-IV-EXIT-MM
006042     COMPUTE WS-IV-ENTRY-SECS = (WS-IV-ENTRY-MINUTES * CTE-60)
006044                               + WS-IV-ENTRY-SS
006046     COMPUTE WS-IV-EXIT-SECS  = (WS-IV-EXIT-MINUTES  * CTE-60)
006048                               + WS-IV-EXIT-SS
006050     IF WS-IV-EXIT-TIME IS LESS THAN WS-IV-ENTRY-TIME
006060        ADD  CTE-1440               TO WS-IV-EXIT-MINUTES
006062        ADD  CTE-86400              TO WS-IV-EXIT-SECS
006070     END-IF
006080     COMPUTE WS-IV-TOTAL-MINUTES = WS-IV-EXIT-MINUTES
006090                                  - WS-IV-ENTRY-MINUTES
006092     COMPUTE WS-IV-TOTAL-SECS    = WS-IV-EXIT-SECS
006094                                  - WS-IV-ENTRY-SECS
006100     COMPUTE WS-IV-TOTAL-HRS = WS-IV-TOTAL-SECS / CTE-3600.
006110 480-END-COMPUTE-INTERVAL-DURATION.
006120     EXIT.
006130*
006140*    HOURS CLASSIFIER -- PER INTERVAL.  SUNDAY INTERVALS GO WHOLE
006150*    TO THE SUNDAY BUCKET; OTHERWISE NIGHT HOURS ARE COUNTED AND
006160*    THE REMAINING DAY HOURS ARE SPLIT ACROSS ORDINARY (UP TO THE
006170*    8-HOUR LIMIT) AND OVERTIME, THE OVERTIME ITSELF SPLIT BETWEEN
006180*    DAYTIME AND NIGHTTIME IN PROPORTION TO THE INTERVAL'S NIGHT
006190*    SHARE.
006200 500-BEGIN-CLASSIFY-INTERVAL.
006210     MOVE ZERO                      TO WS-IV-ORDINARY
006220                                       WS-IV-EXTRA-DAY
006230                                       WS-IV-EXTRA-NIGHT
006240                                       WS-IV-NIGHT-SURCHG
006250                                       WS-IV-SUNDAY-HRS
006260     IF WS-GRP-SUNDAY
006270        MOVE WS-IV-TOTAL-HRS        TO WS-IV-SUNDAY-HRS
006280     ELSE
006290        PERFORM 510-BEGIN-COMPUTE-NIGHT-HOURS
006300           THRU 510-END-COMPUTE-NIGHT-HOURS
006310        IF WS-IV-TOTAL-HRS IS LESS THAN OR EQUAL TO CTE-08
006320           MOVE WS-IV-DAY-HRS       TO WS-IV-ORDINARY
006330           MOVE WS-IV-NIGHT-HRS     TO WS-IV-NIGHT-SURCHG
006340        ELSE
006350           PERFORM 520-BEGIN-SPLIT-OVERTIME
006360              THRU 520-END-SPLIT-OVERTIME.
006370 500-END-CLASSIFY-INTERVAL.
006380     EXIT.
006390*
006400 510-BEGIN-COMPUTE-NIGHT-HOURS.
006410     MOVE ZERO                      TO WS-IV-NIGHT-MINUTES
006420     PERFORM 530-BEGIN-COUNT-ONE-NIGHT-MINUTE
006430        THRU 530-END-COUNT-ONE-NIGHT-MINUTE
006440       VARYING WS-IV-MINUTE-OFFSET FROM 0 BY 1
006450         UNTIL WS-IV-MINUTE-OFFSET IS GREATER THAN OR EQUAL TO
006460               WS-IV-TOTAL-MINUTES
006470     COMPUTE WS-IV-NIGHT-HRS ROUNDED = WS-IV-NIGHT-MINUTES /
006480                                   CTE-60
006490     COMPUTE WS-IV-DAY-HRS = WS-IV-TOTAL-HRS - WS-IV-NIGHT-HRS.
006500 510-END-COMPUTE-NIGHT-HOURS.
006510     EXIT.
006520*
006530*    CLASSIFIES ONE MINUTE OF THE INTERVAL AS NIGHT (21:00-05:59)
006540*    OR DAY.  TIME-OF-DAY WRAPS PAST MIDNIGHT AT 1440 MINUTES.
006550 530-BEGIN-COUNT-ONE-NIGHT-MINUTE.
006560     COMPUTE WS-IV-CUR-MINUTE-TOD = WS-IV-ENTRY-MINUTES
006570                                  + WS-IV-MINUTE-OFFSET
006580     IF WS-IV-CUR-MINUTE-TOD IS GREATER THAN OR EQUAL TO CTE-1440
006590        SUBTRACT CTE-1440           FROM WS-IV-CUR-MINUTE-TOD
006600     END-IF
006610     IF WS-IV-CUR-MINUTE-TOD IS GREATER THAN OR EQUAL TO CTE-1260
006620     OR WS-IV-CUR-MINUTE-TOD IS LESS THAN CTE-0360
006630        ADD  CTE-01                 TO WS-IV-NIGHT-MINUTES.
006640 530-END-COUNT-ONE-NIGHT-MINUTE.
006650     EXIT.
006660*
006670 520-BEGIN-SPLIT-OVERTIME.
006680     IF WS-IV-DAY-HRS IS LESS THAN CTE-08
006690        MOVE WS-IV-DAY-HRS          TO WS-IV-ORDINARY
006700     ELSE
006710        MOVE CTE-08                 TO WS-IV-ORDINARY
006720     END-IF
006730     COMPUTE WS-IV-OVERTIME-TOTAL = WS-IV-TOTAL-HRS - CTE-08
006740     IF WS-IV-TOTAL-HRS IS EQUAL TO ZERO
006750        MOVE ZERO                   TO WS-IV-NIGHT-PROP
006760     ELSE
006770        COMPUTE WS-IV-NIGHT-PROP = WS-IV-NIGHT-HRS /
006780                                   WS-IV-TOTAL-HRS
006790     END-IF
006800     COMPUTE WS-IV-EXTRA-NIGHT = WS-IV-OVERTIME-TOTAL
006810                                * WS-IV-NIGHT-PROP
006820     COMPUTE WS-IV-EXTRA-DAY   = WS-IV-OVERTIME-TOTAL
006830                                * (1 - WS-IV-NIGHT-PROP)
006840     COMPUTE WS-IV-NIGHT-SURCHG = WS-IV-NIGHT-HRS
006850                                 - WS-IV-EXTRA-NIGHT.
006860 520-END-SPLIT-OVERTIME.
006870     EXIT.
006880*
006890*    PAY VALUATION ENGINE -- PRICES THE ROUNDED DAILY BUCKETS AT
006900*    THE EMPLOYEE'S RATES.  NIGHT SURCHARGE IS PAID AT THE
006910*    ORDINARY RATE TIMES 1.35; SUNDAY HOURS AT THE ORDINARY RATE
006920*    TIMES 1.75.
006930 600-BEGIN-VALUE-DAY.
006940     PERFORM 610-BEGIN-LOOKUP-EMPLOYEE-RATES
006950        THRU 610-END-LOOKUP-EMPLOYEE-RATES
006960     COMPUTE OUT-VAL-ORDINARY     ROUNDED =
006970             OUT-HRS-ORDINARY * WS-CUR-RATE-ORDINARY
006980     COMPUTE OUT-VAL-EXTRA-DAY    ROUNDED =
006990             OUT-HRS-EXTRA-DAY * WS-CUR-RATE-EXTRA-DAY
007000     COMPUTE OUT-VAL-EXTRA-NIGHT  ROUNDED =
007010             OUT-HRS-EXTRA-NIGHT * WS-CUR-RATE-EXTRA-NIGHT
007020     COMPUTE OUT-VAL-NIGHT-SURCHG ROUNDED =
007030             OUT-HRS-NIGHT-SURCHG * WS-CUR-RATE-ORDINARY * 1.35
007040     COMPUTE OUT-VAL-SUNDAY       ROUNDED =
007050             OUT-HRS-SUNDAY * WS-CUR-RATE-ORDINARY * 1.75
007060     COMPUTE OUT-VAL-TOTAL ROUNDED =
007070             OUT-VAL-ORDINARY    + OUT-VAL-EXTRA-DAY
007080           + OUT-VAL-EXTRA-NIGHT + OUT-VAL-NIGHT-SURCHG
007090           + OUT-VAL-SUNDAY.
007100 600-END-VALUE-DAY.
007110     EXIT.
007120*
007130 610-BEGIN-LOOKUP-EMPLOYEE-RATES.
007140     MOVE ZEROES                    TO WS-CUR-RATE-ORDINARY
007150                                       WS-CUR-RATE-EXTRA-DAY
007160                                       WS-CUR-RATE-EXTRA-NIGHT
007170     IF WS-RATE-TABLE-COUNT IS GREATER THAN ZERO
007180        SET IDX-RATE                TO 1
007190        SEARCH ALL WS-RATE-ROW
007200           AT END
007210              CONTINUE
007220           WHEN RT-EMPLOYEE-ID (IDX-RATE) IS EQUAL TO
007230                WS-GRP-EMPLOYEE-ID
007240              MOVE RT-ORDINARY    (IDX-RATE) TO
007250                 WS-CUR-RATE-ORDINARY
007260              MOVE RT-EXTRA-DAY   (IDX-RATE) TO
007270                 WS-CUR-RATE-EXTRA-DAY
007280              MOVE RT-EXTRA-NIGHT (IDX-RATE) TO
007290                 WS-CUR-RATE-EXTRA-NIGHT
007300        END-SEARCH.
007310 610-END-LOOKUP-EMPLOYEE-RATES.
007320     EXIT.
007330*
007340*    COLLECTS ALL PUNCHES FOR ONE EMPLOYEE-DAY.  PUNCHES-FILE IS
007350*    SORTED BY EMPLOYEE-ID/DATE/TIME, SO THE GROUP ENDS AS SOON AS
007360*    THE LOOKED-AHEAD RECORD'S KEY CHANGES.
007370 410-BEGIN-COLLECT-DAY-GROUP.
007380     MOVE PUNCH-EMPLOYEE-ID         TO WS-GRP-EMPLOYEE-ID
007390     MOVE PUNCH-EMPLOYEE-NAME       TO WS-GRP-EMPLOYEE-NAME
007400     MOVE PUNCH-DATE                TO WS-GRP-DATE
007410     MOVE ZERO                      TO WS-ENTRADA-COUNT
007420                                       WS-SALIDA-COUNT
007430     PERFORM 420-BEGIN-STORE-CURRENT-PUNCH
007440        THRU 420-END-STORE-CURRENT-PUNCH
007450     PERFORM 430-BEGIN-READ-NEXT-PUNCH
007460        THRU 430-END-READ-NEXT-PUNCH
007470     PERFORM 440-BEGIN-ACCUMULATE-GROUP
007480        THRU 440-END-ACCUMULATE-GROUP
007490       UNTIL EOF-PUNCHES
007500          OR PUNCH-EMPLOYEE-ID IS NOT EQUAL TO WS-GRP-EMPLOYEE-ID
007510          OR PUNCH-DATE        IS NOT EQUAL TO WS-GRP-DATE.
007520 410-END-COLLECT-DAY-GROUP.
007530     EXIT.
007540*
007550 420-BEGIN-STORE-CURRENT-PUNCH.
007560     IF PUNCH-TYPE-ENTRADA
007570        ADD  CTE-01                 TO WS-ENTRADA-COUNT
007580        MOVE PUNCH-TIME             TO
007590             WS-ENTRADA-TIME (WS-ENTRADA-COUNT)
007600     ELSE
007610        IF PUNCH-TYPE-SALIDA
007620           ADD  CTE-01              TO WS-SALIDA-COUNT
007630           MOVE PUNCH-TIME          TO
007640                WS-SALIDA-TIME (WS-SALIDA-COUNT)
007650        ELSE
007660           CONTINUE.
007670 420-END-STORE-CURRENT-PUNCH.
007680     EXIT.
007690*
007700 430-BEGIN-READ-NEXT-PUNCH.
007710     READ PUNCHES-FILE
007720        AT END
007730           SET EOF-PUNCHES             TO TRUE
007740     END-READ.
007750 430-END-READ-NEXT-PUNCH.
007760     EXIT.
007770*
007780 440-BEGIN-ACCUMULATE-GROUP.
007790     PERFORM 420-BEGIN-STORE-CURRENT-PUNCH
007800        THRU 420-END-STORE-CURRENT-PUNCH
007810     PERFORM 430-BEGIN-READ-NEXT-PUNCH
007820        THRU 430-END-READ-NEXT-PUNCH.
007830 440-END-ACCUMULATE-GROUP.
007840     EXIT.
007850*
007860 END PROGRAM HrsPayRp.
